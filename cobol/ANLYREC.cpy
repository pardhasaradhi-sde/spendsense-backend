000100******************************************************************
000200*    ANLYREC  --  SPENDING-TREND ROLLUP OUTPUT RECORDS           *
000300*    ANALYTICS-REPORT IS A FLAT EXTRACT FILE (NOT AN EDITED      *
000400*    PRINT REPORT) -- ONE ANALYTICS-OUTPUT-RECORD FOR THE USER   *
000500*    FOLLOWED BY ITS CATEGORY-TOTAL-RECORD LINES, SORTED         *
000600*    DESCENDING BY CAT-TOTAL-AMT SO THE FIRST FIVE ARE THE       *
000700*    TOP SPENDING CATEGORIES.  BOTH CARRY COMP-3 MONEY, SAME AS  *
000800*    THE MASTER FILES, SINCE THIS FILE FEEDS A DOWNSTREAM        *
000900*    REPORTING EXTRACT RATHER THAN A HUMAN-READ PRINTOUT.        *
001000*------------------------------------------------------------------
001100*    CHANGE LOG                                                  *
001200*    DATE      BY    TICKET      DESCRIPTION                     *
001300*    --------  ----  ----------  ------------------------------- *
001400*    08/14/98  RLW   LDG-0071    ORIGINAL LAYOUT                 *
001500*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER ON BOTH    *
001600*                                RECORD TYPES                    *
001700******************************************************************
001800 01  ANALYTICS-OUTPUT-RECORD.
001900     05  ANL-USER-ID                  PIC X(36).
002000     05  ANL-TOTAL-INCOME             PIC S9(17)V99 COMP-3.
002100     05  ANL-TOTAL-EXPENSE            PIC S9(17)V99 COMP-3.
002200     05  ANL-NET-SAVINGS              PIC S9(17)V99 COMP-3.
002300     05  ANL-SAVINGS-RATE             PIC S9(03)V99.
002400     05  ANL-AVG-MONTHLY-EXP          PIC S9(17)V99 COMP-3.
002500     05  ANL-TXN-COUNT                PIC 9(07).
002600     05  FILLER                       PIC X(04).
002700
002800 01  CATEGORY-TOTAL-RECORD.
002900     05  CAT-USER-ID                  PIC X(36).
003000     05  CAT-NAME                     PIC X(30).
003100     05  CAT-TOTAL-AMT                PIC S9(17)V99 COMP-3.
003200     05  FILLER                       PIC X(04).
