000100******************************************************************
000200*    BUDMSTR  --  BUDGET MASTER RECORD LAYOUT                    *
000300*    AT MOST ONE ENTRY PER USER.  FILE IS ORGANIZED RELATIVE,    *
000400*    SAME REASONING AS ACCMSTR -- THE NATURAL KEY IS A 36-BYTE   *
000500*    GUID.  BUDALERT OPENS THIS FILE I-O AND WALKS IT SEQUENTIAL *
000600*    END TO END, REWRITING THE COOLDOWN STAMP IN PLACE AS IT     *
000650*    GOES -- NO INDEX TABLE AND NO RANDOM REOPEN ARE NEEDED.     *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                  *
000900*    DATE      BY    TICKET      DESCRIPTION                     *
001000*    --------  ----  ----------  ------------------------------- *
001100*    04/02/97  RLW   LDG-0048    ORIGINAL LAYOUT                 *
001200*    09/02/98  RLW   LDG-0077    Y2K -- LAST-ALERT-DATE WIDENED  *
001300*                                TO CCYYMMDD (WAS YYMMDD)        *
001400*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER            *
001500******************************************************************
001600 01  BUDGET-RECORD.
001700     05  BUD-USER-ID                  PIC X(36).
001800     05  BUD-AMOUNT                   PIC S9(17)V99 COMP-3.
001900     05  BUD-LAST-ALERT-DATE          PIC 9(08).
002000     05  BUD-LAST-ALERT-DT-BRKDN  REDEFINES
002100         BUD-LAST-ALERT-DATE.
002200         10  BUD-ALERT-CCYY           PIC 9(04).
002300         10  BUD-ALERT-MM             PIC 9(02).
002400         10  BUD-ALERT-DD             PIC 9(02).
002500     05  BUD-LAST-ALERT-TIME          PIC 9(06).
002600     05  FILLER                       PIC X(04).
