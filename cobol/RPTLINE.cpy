000100******************************************************************
000200*    RPTLINE  --  TRANSACTION-REPORT PRINT LINES                 *
000300*    132-BYTE PRINT RECORDS FOR TXNRPT -- TWO HEADING LINES, ONE *
000400*    DETAIL LINE, AND THE FOUR-LINE SUMMARY TRAILER BLOCK.       *
000500*    COLUMN LAYOUT FOR THE DETAIL LINE, LEFT TO RIGHT:           *
000600*    DATE(10) TYPE(7) CATEGORY(20) DESCRIPTION(30) AMOUNT(14)    *
000700*    ACCOUNT(15) STATUS(10).                                     *
001000*------------------------------------------------------------------
001100*    CHANGE LOG                                                  *
001200*    DATE      BY    TICKET      DESCRIPTION                     *
001300*    --------  ----  ----------  ------------------------------- *
001400*    11/03/98  RLW   LDG-0081    ORIGINAL LAYOUT                 *
001500*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER ON THE     *
001600*                                DETAIL LINE                     *
001700******************************************************************
001800 01  RL-HEADER-1.
001900     05  FILLER            PIC X(01)   VALUE SPACES.
002000     05  FILLER            PIC X(40)
002100                  VALUE 'LEDGER SYSTEMS GROUP TRANSACTION LISTING'.
002200     05  FILLER            PIC X(30)   VALUE SPACES.
002300     05  FILLER            PIC X(12)
002400                  VALUE 'RUN DATE: '.
002500     05  RL-HDR-RUN-DATE   PIC X(10).
002600     05  FILLER            PIC X(07)   VALUE SPACES.
002700     05  FILLER            PIC X(05)   VALUE 'PAGE '.
002800     05  RL-HDR-PAGE-NO    PIC ZZZ.
002900     05  FILLER            PIC X(24)   VALUE SPACES.
003000
003100 01  RL-HEADER-2.
003200     05  FILLER            PIC X(01)   VALUE SPACES.
003300     05  FILLER            PIC X(10)   VALUE 'DATE'.
003400     05  FILLER            PIC X(07)   VALUE 'TYPE'.
003500     05  FILLER            PIC X(20)   VALUE 'CATEGORY'.
003600     05  FILLER            PIC X(30)   VALUE 'DESCRIPTION'.
003700     05  FILLER            PIC X(14)   VALUE '        AMOUNT'.
003800     05  FILLER            PIC X(15)   VALUE 'ACCOUNT'.
003900     05  FILLER            PIC X(10)   VALUE 'STATUS'.
004000     05  FILLER            PIC X(25)   VALUE SPACES.
004100
004200 01  RL-DETAIL.
004300     05  RL-DTL-DATE                  PIC X(10).
004400     05  RL-DTL-TYPE                  PIC X(07).
004500     05  RL-DTL-CATEGORY              PIC X(20).
004600     05  RL-DTL-DESCRIPTION           PIC X(30).
004700     05  RL-DTL-AMOUNT                PIC $Z,ZZZ,ZZ9.99-.
004800     05  RL-DTL-ACCOUNT               PIC X(15).
004900     05  RL-DTL-STATUS                PIC X(10).
005000     05  FILLER                       PIC X(26).
005100
005200 01  RL-SUMMARY-TITLE.
005300     05  FILLER            PIC X(08)   VALUE 'SUMMARY:'.
005400     05  FILLER            PIC X(124)  VALUE SPACES.
005500
005600 01  RL-SUMMARY-LINE.
005700     05  FILLER            PIC X(02)   VALUE SPACES.
005800     05  RL-SUM-LABEL                 PIC X(20).
005900     05  RL-SUM-AMOUNT                PIC $Z,ZZZ,ZZZ,ZZ9.99-.
006000     05  FILLER                       PIC X(92).
006100
006200 01  RL-SUMMARY-COUNT-LINE.
006300     05  FILLER            PIC X(02)   VALUE SPACES.
006400     05  FILLER            PIC X(20)
006500                  VALUE 'TOTAL TRANSACTIONS: '.
006600     05  RL-SUM-COUNT                 PIC ZZZ,ZZ9.
006700     05  FILLER                       PIC X(103).
