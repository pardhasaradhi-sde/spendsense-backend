000100******************************************************************
000200*    ALRTREC  --  BUDGET ALERT WORK RECORD AND REPORT LINES      *
000300*    ALERT-OUTPUT-RECORD IS THE COMPUTED, PACKED WORKING-STORAGE *
000400*    RESULT OF ONE FLAGGED USER (SEE BUDALERT 200-EVALUATE-BUDGET)*
000500*    IT IS EDITED INTO ALR-DTL-LINE BEFORE BEING WRITTEN TO THE  *
000600*    ALERT-REPORT FILE -- THE REPORT FILE NEVER CARRIES PACKED   *
000700*    DATA.                                                       *
000800*------------------------------------------------------------------
000900*    CHANGE LOG                                                  *
001000*    DATE      BY    TICKET      DESCRIPTION                     *
001100*    --------  ----  ----------  ------------------------------- *
001200*    05/20/97  RLW   LDG-0052    ORIGINAL LAYOUT                 *
001300*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER ON THE     *
001400*                                WORK RECORD                     *
001500******************************************************************
001600 01  ALERT-OUTPUT-RECORD.
001700     05  ALR-USER-ID                  PIC X(36).
001800     05  ALR-TIER                     PIC X(08).
001900         88  ALR-TIER-WARNING             VALUE 'WARNING '.
002000         88  ALR-TIER-CRITICAL            VALUE 'CRITICAL'.
002100     05  ALR-BUDGET-AMT               PIC S9(17)V99 COMP-3.
002200     05  ALR-SPENT-AMT                PIC S9(17)V99 COMP-3.
002300     05  ALR-REMAINING-AMT            PIC S9(17)V99 COMP-3.
002400     05  ALR-PERCENT-USED             PIC 9(03)V99.
002500     05  FILLER                       PIC X(01).
002600
002700 01  ALR-DTL-LINE.
002800     05  ALR-DTL-USER-ID              PIC X(36).
002900     05  ALR-DTL-TIER                 PIC X(08).
003000     05  ALR-DTL-BUDGET-AMT           PIC $$,$$$,$$9.99-.
003100     05  ALR-DTL-SPENT-AMT            PIC $$,$$$,$$9.99-.
003200     05  ALR-DTL-REMAINING-AMT        PIC $$,$$$,$$9.99-.
003300     05  ALR-DTL-PERCENT-USED         PIC ZZ9.99.
003400     05  FILLER                       PIC X(04).
003500
003600 01  ALR-TRL-LINE.
003700     05  FILLER                       PIC X(20)
003800                      VALUE 'TOTAL ALERTS SENT: '.
003900     05  ALR-TRL-ALERT-COUNT          PIC ZZZ,ZZ9.
004000     05  FILLER                       PIC X(69) VALUE SPACES.
