000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXNRPT.
000300 AUTHOR.        D P KOWALSKI.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/03/1998.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    TXNRPT PRINTS THE TRANSACTION LISTING FOR ONE USER, ONE RUN.
001300*    THE SORT-CARD (CTL-USER-ID, AND AN OPTIONAL CTL-START-DATE/
001400*    CTL-END-DATE RANGE, ZERO MEANS "NO LIMIT") IS READ FROM THE
001500*    CONTROL FILE BEFORE THE SORT STEP.  TRANSACTION-FILE IS
001600*    FILTERED TO THE ONE USER (AND THE DATE RANGE, IF GIVEN) IN
001700*    THE SORT INPUT PROCEDURE, SORTED DESCENDING BY TXN-DATE, AND
001800*    PRINTED IN THE SORT OUTPUT PROCEDURE -- THE SAME SORT SHAPE
001900*    USED ELSEWHERE IN THE PORTFOLIO FOR A ONE-LEVEL CONTROL BREAK
002000*    REPORT, MINUS THE CONTROL BREAK ITSELF (THIS REPORT IS ONE
002100*    USER PER RUN, SO THERE IS ONLY ONE CONTROL GROUP).  ACCT-NAME
002200*    IS PULLED FROM A WORKING-STORAGE COPY OF ACCOUNT-MASTER LOADED
002300*    ONCE AT THE TOP OF THE JOB AND SEARCHED BY ACCT-ID, THE SAME
002350*    WAY THE SHOP'S OTHER TABLE-DRIVEN LOOKUP PARAGRAPHS SEARCH A
002400*    WORKING-STORAGE TABLE FOR A MATCHING NAME.
002500*
002600*    INPUT   - CONTROL-FILE       (ONE SORT CARD)
002700*              ACCOUNT-MASTER     (LOADED ENTIRE INTO A WS TABLE)
002800*              TRANSACTION-FILE
002900*    OUTPUT  - TRANSACTION-REPORT
003000******************************************************************
003100*    CHANGE LOG
003200*    DATE      BY    TICKET      DESCRIPTION
003300*    --------  ----  ----------  -------------------------------
003400*    11/03/98  RLW   LDG-0081    ORIGINAL JOB
003500*    06/19/00  DPK   LDG-0109    ACCOUNT NAME LOOKUP CHANGED FROM
003600*                                RANDOM READ TO A WS TABLE SEARCH
003700*                                -- AVOIDS RE-OPENING
003800*                                ACCOUNT-MASTER RANDOM JUST TO
003900*                                PRINT A NAME
004000*    02/14/01  JTS   LDG-0133    ADDED TRANSACTION COUNT TO THE
004100*                                SUMMARY TRAILER
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CONTROL-FILE ASSIGN TO UT-S-CTLCARD
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-CTLCARD-STATUS.
005600*
005700     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-ACCTMSTR-STATUS.
006100*
006200     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFILE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-TRANFILE-STATUS.
006600*
006700     SELECT TRANSACTION-REPORT ASSIGN TO UT-S-TXNRPT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-TXNRPT-STATUS.
007100*
007200     SELECT SW-SORT-FILE ASSIGN TO UT-S-SORTWK01.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  CONTROL-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 80 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS CONTROL-RECORD-AREA.
008300 01  CONTROL-RECORD-AREA.
008400     05  CTL-USER-ID                  PIC X(36).
008500     05  CTL-START-DATE               PIC 9(08).
008600     05  CTL-END-DATE                 PIC 9(08).
008700     05  FILLER                       PIC X(28).
008800*
008900 FD  ACCOUNT-MASTER
009000     RECORD CONTAINS 137 CHARACTERS
009100     DATA RECORD IS ACCOUNT-RECORD.
009200 COPY ACCMSTR.
009300*
009400 FD  TRANSACTION-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 300 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS TRANSACTION-RECORD.
010000 COPY TXNFILE.
010100*
010200 FD  TRANSACTION-REPORT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TR-PRINT-LINE.
010800 01  TR-PRINT-LINE               PIC X(132).
010900*
011000 SD  SW-SORT-FILE
011100     RECORD CONTAINS 204 CHARACTERS
011200     DATA RECORD IS SW-SORT-WORK.
011300 01  SW-SORT-WORK.
011400     05  SW-TXN-DATE-SRT              PIC 9(08).
011500     05  SW-TXN-DATE-SRT-R  REDEFINES  SW-TXN-DATE-SRT.
011600         10  SW-TXN-DATE-SRT-CCYY     PIC 9(04).
011700         10  SW-TXN-DATE-SRT-MM       PIC 9(02).
011800         10  SW-TXN-DATE-SRT-DD       PIC 9(02).
011900     05  SW-TXN-TYPE-SRT              PIC X(07).
012000     05  SW-TXN-CATEGORY-SRT          PIC X(30).
012100     05  SW-TXN-DESCRIPTION-SRT       PIC X(100).
012200     05  SW-TXN-AMOUNT-SRT            PIC S9(17)V99 COMP-3.
012300     05  SW-TXN-ACCT-ID-SRT           PIC X(36).
012400     05  SW-TXN-STATUS-SRT            PIC X(09).
012500     05  FILLER                       PIC X(04).
012600*
012700 WORKING-STORAGE SECTION.
012800*
012900 01  WS-FILE-STATUS-CODES.
013000     05  WS-CTLCARD-STATUS            PIC X(02).
013100     05  WS-ACCTMSTR-STATUS           PIC X(02).
013200     05  WS-TRANFILE-STATUS           PIC X(02).
013300         88  WS-TRANFILE-EOF              VALUE '10'.
013400     05  WS-TXNRPT-STATUS             PIC X(02).
013500     05  FILLER                       PIC X(02).
013600*
013700 01  WS-SWITCHES.
013800     05  WS-ACCTMSTR-EOF-SW           PIC X(01) VALUE 'N'.
013900         88  WS-ACCTMSTR-EOF              VALUE 'Y'.
014000     05  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.
014100         88  WS-SORT-EOF                  VALUE 'Y'.
014200     05  WS-ACCT-FOUND-SW             PIC X(01) VALUE 'N'.
014300         88  WS-ACCT-FOUND                VALUE 'Y'.
014400     05  FILLER                       PIC X(01).
014500*
014600 01  WS-COUNTERS.
014700     05  WS-ACCT-TABLE-ROWS           PIC 9(05) COMP VALUE ZERO.
014800     05  WS-TXN-PRINTED-COUNT         PIC 9(07) COMP VALUE ZERO.
014900     05  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
015000     05  WS-LINES-USED                PIC 9(03) COMP VALUE 99.
015100     05  WS-LINES-PER-PAGE            PIC 9(03) COMP VALUE 55.
015200     05  FILLER                       PIC X(02).
015300*
015400 01  WS-RUN-DATE-FIELDS.
015500     05  WS-RUN-DATE-6                PIC 9(06).
015600     05  WS-RUN-DATE-6R  REDEFINES  WS-RUN-DATE-6.
015700         10  WS-RUN-YY                PIC 9(02).
015800         10  WS-RUN-MM                PIC 9(02).
015900         10  WS-RUN-DD                PIC 9(02).
016000     05  WS-RUN-CCYYMMDD              PIC 9(08).
016100     05  WS-RUN-CCYYMMDD-R  REDEFINES  WS-RUN-CCYYMMDD.
016200         10  WS-RUN-CENTURY           PIC 9(02).
016300         10  WS-RUN-CCYY-LOW          PIC 9(02).
016400         10  WS-RUN-CCYY-MM           PIC 9(02).
016500         10  WS-RUN-CCYY-DD           PIC 9(02).
016600     05  FILLER                       PIC X(04).
016700*
016800 01  WS-WORK-AMOUNTS.
016900     05  WS-TOTAL-INCOME              PIC S9(17)V99 COMP-3
017000                                       VALUE ZERO.
017100     05  WS-TOTAL-EXPENSE             PIC S9(17)V99 COMP-3
017200                                       VALUE ZERO.
017300     05  WS-NET-AMOUNT                PIC S9(17)V99 COMP-3
017400                                       VALUE ZERO.
017500     05  FILLER                       PIC X(04).
017600*
017700 77  WS-DATE-DISPLAY-10               PIC X(10).
017750*
017760 COPY RPTLINE.
017770*
017900 01  WS-ACCT-NAME-TABLE.
018000     05  WS-ATN-ROW  OCCURS 1 TO 2000 TIMES
018100                     DEPENDING ON WS-ACCT-TABLE-ROWS
018200                     INDEXED BY WS-ATN-IDX-SUB.
018300         10  WS-ATN-ACCT-ID           PIC X(36).
018400         10  WS-ATN-ACCT-NAME         PIC X(40).
018500*
018600 PROCEDURE DIVISION.
018700*
018800 000-MAINLINE.
018900     PERFORM 010-HOUSEKEEPING THRU 010-HOUSEKEEPING-EXIT.
019000     OPEN INPUT  TRANSACTION-FILE.
019100     OPEN OUTPUT TRANSACTION-REPORT.
019200     SORT SW-SORT-FILE
019300         ON DESCENDING KEY SW-TXN-DATE-SRT
019400         INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU
019500                          200-SRT-INPUT-PROCD-EXIT
019600         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU
019700                          300-SRT-OUTPUT-PROCD-EXIT.
019800     CLOSE TRANSACTION-FILE
019900           TRANSACTION-REPORT.
020000     PERFORM 990-CLEANUP THRU 990-CLEANUP-EXIT.
020100     MOVE ZERO TO RETURN-CODE.
020200     GOBACK.
020300*
020400 010-HOUSEKEEPING.
020500     OPEN INPUT CONTROL-FILE.
020600     READ CONTROL-FILE
020700         AT END
020800             DISPLAY '****  TXNRPT -- NO CONTROL CARD  ****'
020900     END-READ.
021000     CLOSE CONTROL-FILE.
021100     ACCEPT WS-RUN-DATE-6 FROM DATE.
021200     IF WS-RUN-YY < 50
021300         MOVE 20 TO WS-RUN-CENTURY
021400     ELSE
021500         MOVE 19 TO WS-RUN-CENTURY
021600     END-IF.
021700     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.
021800     MOVE WS-RUN-MM TO WS-RUN-CCYY-MM.
021900     MOVE WS-RUN-DD TO WS-RUN-CCYY-DD.
022000     OPEN INPUT ACCOUNT-MASTER.
022100     PERFORM 020-LOAD-ACCT-TABLE THRU 020-LOAD-ACCT-TABLE-EXIT.
022200     CLOSE ACCOUNT-MASTER.
022300*
022400 010-HOUSEKEEPING-EXIT.
022500     EXIT.
022600*
022700 020-LOAD-ACCT-TABLE.
022800     MOVE ZERO TO WS-ACCT-TABLE-ROWS.
022900     PERFORM 025-READ-ACCT-SEQ THRU 025-READ-ACCT-SEQ-EXIT
023000         UNTIL WS-ACCTMSTR-EOF.
023100*
023200 020-LOAD-ACCT-TABLE-EXIT.
023300     EXIT.
023400*
023500 025-READ-ACCT-SEQ.
023600     READ ACCOUNT-MASTER NEXT RECORD
023700         AT END
023800             MOVE 'Y' TO WS-ACCTMSTR-EOF-SW
023900             GO TO 025-READ-ACCT-SEQ-EXIT
024000     END-READ.
024100     ADD 1 TO WS-ACCT-TABLE-ROWS.
024200     MOVE ACCT-ID    TO WS-ATN-ACCT-ID   (WS-ACCT-TABLE-ROWS).
024300     MOVE ACCT-NAME  TO WS-ATN-ACCT-NAME (WS-ACCT-TABLE-ROWS).
024400*
024500 025-READ-ACCT-SEQ-EXIT.
024600     EXIT.
024700*
024800 200-SRT-INPUT-PROCD.
024900     MOVE 'N' TO WS-SORT-EOF-SW.
025000     PERFORM 800-READ-TRANSACTION THRU 800-READ-TRANSACTION-EXIT.
025100     PERFORM 210-FILTER-AND-RELEASE THRU
025200                              210-FILTER-AND-RELEASE-EXIT
025300         UNTIL WS-TRANFILE-EOF.
025400*
025500 200-SRT-INPUT-PROCD-EXIT.
025600     EXIT.
025700*
025800 210-FILTER-AND-RELEASE.
025900     IF TXN-USER-ID = CTL-USER-ID
026000         AND (CTL-START-DATE = ZERO OR
026100              TXN-DATE NOT < CTL-START-DATE)
026200         AND (CTL-END-DATE = ZERO OR
026300              TXN-DATE NOT > CTL-END-DATE)
026400             PERFORM 220-BUILD-SORT-WORK THRU
026500                              220-BUILD-SORT-WORK-EXIT
026600             RELEASE SW-SORT-WORK
026700     END-IF.
026800     PERFORM 800-READ-TRANSACTION THRU 800-READ-TRANSACTION-EXIT.
026900*
027000 210-FILTER-AND-RELEASE-EXIT.
027100     EXIT.
027200*
027300 220-BUILD-SORT-WORK.
027400     MOVE TXN-DATE             TO SW-TXN-DATE-SRT.
027500     MOVE TXN-TYPE             TO SW-TXN-TYPE-SRT.
027600     MOVE TXN-CATEGORY         TO SW-TXN-CATEGORY-SRT.
027700     MOVE TXN-DESCRIPTION      TO SW-TXN-DESCRIPTION-SRT.
027800     MOVE TXN-AMOUNT           TO SW-TXN-AMOUNT-SRT.
027900     MOVE TXN-ACCT-ID          TO SW-TXN-ACCT-ID-SRT.
028000     MOVE TXN-STATUS           TO SW-TXN-STATUS-SRT.
028100*
028200 220-BUILD-SORT-WORK-EXIT.
028300     EXIT.
028400*
028500 300-SRT-OUTPUT-PROCD.
028600     MOVE 'N' TO WS-SORT-EOF-SW.
028700     PERFORM 900-RETURN-SORTED THRU 900-RETURN-SORTED-EXIT.
028800     PERFORM 340-PROCESS-SORTED THRU 340-PROCESS-SORTED-EXIT
028900         UNTIL WS-SORT-EOF.
029000     PERFORM 400-WRITE-SUMMARY THRU 400-WRITE-SUMMARY-EXIT.
029100*
029200 300-SRT-OUTPUT-PROCD-EXIT.
029300     EXIT.
029400*
029500 340-PROCESS-SORTED.
029600     IF WS-LINES-USED NOT < WS-LINES-PER-PAGE
029700         PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
029800     END-IF.
029900     PERFORM 345-FIND-ACCT-NAME THRU 345-FIND-ACCT-NAME-EXIT.
030000     PERFORM 350-FORMAT-DETAIL THRU 350-FORMAT-DETAIL-EXIT.
030100     WRITE TR-PRINT-LINE FROM RL-DETAIL
030200         AFTER ADVANCING 1 LINE.
030300     ADD 1 TO WS-LINES-USED.
030400     ADD 1 TO WS-TXN-PRINTED-COUNT.
030500     IF SW-TXN-TYPE-SRT = 'INCOME '
030600         ADD SW-TXN-AMOUNT-SRT TO WS-TOTAL-INCOME
030700     ELSE
030800         ADD SW-TXN-AMOUNT-SRT TO WS-TOTAL-EXPENSE
030900     END-IF.
031000     PERFORM 900-RETURN-SORTED THRU 900-RETURN-SORTED-EXIT.
031100*
031200 340-PROCESS-SORTED-EXIT.
031300     EXIT.
031400*
031500 345-FIND-ACCT-NAME.
031600     MOVE 'N' TO WS-ACCT-FOUND-SW.
031700     MOVE SPACES TO WS-ATN-ACCT-NAME (1).
031800     IF WS-ACCT-TABLE-ROWS = ZERO
031900         GO TO 345-FIND-ACCT-NAME-EXIT
032000     END-IF.
032100     SET WS-ATN-IDX-SUB TO 1.
032200     SEARCH WS-ATN-ROW
032300         AT END
032400             MOVE 'N' TO WS-ACCT-FOUND-SW
032500         WHEN WS-ATN-ACCT-ID (WS-ATN-IDX-SUB) = SW-TXN-ACCT-ID-SRT
032600             MOVE 'Y' TO WS-ACCT-FOUND-SW
032700     END-SEARCH.
032800*
032900 345-FIND-ACCT-NAME-EXIT.
033000     EXIT.
033100*
033200 350-FORMAT-DETAIL.
033300     MOVE SPACES TO RL-DETAIL.
033400     MOVE SW-TXN-DATE-SRT-CCYY TO WS-DATE-DISPLAY-10 (1:4).
033500     MOVE '-'                  TO WS-DATE-DISPLAY-10 (5:1).
033600     MOVE SW-TXN-DATE-SRT-MM   TO WS-DATE-DISPLAY-10 (6:2).
033700     MOVE '-'                  TO WS-DATE-DISPLAY-10 (8:1).
033800     MOVE SW-TXN-DATE-SRT-DD   TO WS-DATE-DISPLAY-10 (9:2).
033900     MOVE WS-DATE-DISPLAY-10   TO RL-DTL-DATE.
034000     MOVE SW-TXN-TYPE-SRT      TO RL-DTL-TYPE.
034100     MOVE SW-TXN-CATEGORY-SRT  TO RL-DTL-CATEGORY.
034200     IF SW-TXN-DESCRIPTION-SRT = SPACES
034300         MOVE '-' TO RL-DTL-DESCRIPTION
034400     ELSE
034500         MOVE SW-TXN-DESCRIPTION-SRT TO RL-DTL-DESCRIPTION
034600     END-IF.
034700     MOVE SW-TXN-AMOUNT-SRT    TO RL-DTL-AMOUNT.
034800     IF WS-ACCT-FOUND
034900         MOVE WS-ATN-ACCT-NAME (WS-ATN-IDX-SUB) TO RL-DTL-ACCOUNT
035000     ELSE
035100         MOVE '(UNKNOWN)' TO RL-DTL-ACCOUNT
035200     END-IF.
035300     MOVE SW-TXN-STATUS-SRT    TO RL-DTL-STATUS.
035400*
035500 350-FORMAT-DETAIL-EXIT.
035600     EXIT.
035700*
035800 400-WRITE-SUMMARY.
035900     COMPUTE WS-NET-AMOUNT = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
036000     WRITE TR-PRINT-LINE FROM RL-SUMMARY-TITLE
036100         AFTER ADVANCING 2 LINES.
036200     MOVE 'TOTAL INCOME:       ' TO RL-SUM-LABEL.
036300     MOVE WS-TOTAL-INCOME        TO RL-SUM-AMOUNT.
036400     WRITE TR-PRINT-LINE FROM RL-SUMMARY-LINE
036500         AFTER ADVANCING 1 LINE.
036600     MOVE 'TOTAL EXPENSE:      ' TO RL-SUM-LABEL.
036700     MOVE WS-TOTAL-EXPENSE       TO RL-SUM-AMOUNT.
036800     WRITE TR-PRINT-LINE FROM RL-SUMMARY-LINE
036900         AFTER ADVANCING 1 LINE.
037000     MOVE 'NET:                ' TO RL-SUM-LABEL.
037100     MOVE WS-NET-AMOUNT          TO RL-SUM-AMOUNT.
037200     WRITE TR-PRINT-LINE FROM RL-SUMMARY-LINE
037300         AFTER ADVANCING 1 LINE.
037400     MOVE WS-TXN-PRINTED-COUNT   TO RL-SUM-COUNT.
037500     WRITE TR-PRINT-LINE FROM RL-SUMMARY-COUNT-LINE
037600         AFTER ADVANCING 1 LINE.
037700*
037800 400-WRITE-SUMMARY-EXIT.
037900     EXIT.
038000*
038100 800-READ-TRANSACTION.
038200     READ TRANSACTION-FILE
038300         AT END
038400             MOVE '10' TO WS-TRANFILE-STATUS
038500     END-READ.
038600*
038700 800-READ-TRANSACTION-EXIT.
038800     EXIT.
038900*
039000 900-RETURN-SORTED.
039100     RETURN SW-SORT-FILE
039200         AT END
039300             MOVE 'Y' TO WS-SORT-EOF-SW
039400     END-RETURN.
039500*
039600 900-RETURN-SORTED-EXIT.
039700     EXIT.
039800*
039900 955-HEADINGS.
040000     ADD 1 TO WS-PAGE-COUNT.
040100     MOVE WS-RUN-CCYY-DD       TO WS-DATE-DISPLAY-10 (9:2).
040200     MOVE WS-RUN-CCYY-MM       TO WS-DATE-DISPLAY-10 (6:2).
040300     MOVE WS-RUN-CENTURY       TO WS-DATE-DISPLAY-10 (1:2).
040400     MOVE WS-RUN-CCYY-LOW      TO WS-DATE-DISPLAY-10 (3:2).
040500     MOVE '-'                  TO WS-DATE-DISPLAY-10 (5:1).
040600     MOVE '-'                  TO WS-DATE-DISPLAY-10 (8:1).
040700     MOVE WS-DATE-DISPLAY-10   TO RL-HDR-RUN-DATE.
040800     MOVE WS-PAGE-COUNT        TO RL-HDR-PAGE-NO.
040900     WRITE TR-PRINT-LINE FROM RL-HEADER-1
041000         AFTER ADVANCING TOP-OF-FORM.
041100     WRITE TR-PRINT-LINE FROM RL-HEADER-2
041200         AFTER ADVANCING 2 LINES.
041300     MOVE ZERO TO WS-LINES-USED.
041400*
041500 955-HEADINGS-EXIT.
041600     EXIT.
041700*
041800 990-CLEANUP.
041900     DISPLAY '****  TXNRPT EOJ  ****'.
042000     DISPLAY 'TRANSACTIONS PRINTED   : ' WS-TXN-PRINTED-COUNT.
042100*
042200 990-CLEANUP-EXIT.
042300     EXIT.
