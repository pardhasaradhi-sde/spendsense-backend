000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BUDALERT.
000300 AUTHOR.        R L WEAVER.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/09/1997.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    BUDALERT IS THE 8AM DAILY STEP THAT FLAGS EVERY USER WHO HAS
001300*    RUN A BUDGET-MASTER RECORD UP PAST THE WARNING (80%) OR
001400*    CRITICAL (95%) THRESHOLD OF MONTH-TO-DATE SPENDING.
001500*
001600*    FOR EACH BUDGET-MASTER RECORD:
001700*       1. COOLDOWN -- SKIP IF WE ALREADY SENT AN ALERT ON
001800*          TODAY'S RUN DATE.  THE JOB RUNS EXACTLY ONCE A DAY ON
001900*          THE 8AM CRON STEP, SO "SKIP IF ALREADY ALERTED WITHIN
002000*          THE LAST 24 HOURS" COLLAPSES TO "SKIP IF ALREADY
002100*          ALERTED TODAY" -- NO JULIAN-DATE MATH NEEDED.  IF THE
002200*          SCHEDULE EVER CHANGES TO MORE THAN ONE RUN PER DAY
002300*          THIS PARAGRAPH WILL NEED A REAL HOUR-DIFFERENCE CHECK.
002400*       2. SKIP IF THE BUDGET AMOUNT IS ZERO OR NEGATIVE.
002500*       3. SUM THIS MONTH'S EXPENSE TRANSACTIONS FOR THE USER.
002600*       4. COMPUTE PERCENT-USED, ROUNDED TO 4 DECIMALS BEFORE THE
002700*          TIMES-100 SCALE, PER THE LEDGER PRODUCT SPEC.
002800*       5. CLASSIFY WARNING/CRITICAL OR DROP THE RECORD.
002900*       6. WRITE THE ALERT-REPORT DETAIL LINE AND REWRITE THE
003000*          COOLDOWN STAMP ON THE BUDGET MASTER.
003100*
003200*    INPUT   - BUDGET-MASTER     (RELATIVE, SCANNED SEQUENTIALLY --
003210*                                NO RANDOM LOOKUP NEEDED, WE JUST
003220*                                WALK AND REWRITE IN PLACE)
003300*              TRANSACTION-FILE  (LOADED ENTIRE INTO A WS TABLE)
003400*    OUTPUT  - ALERT-REPORT
003500*    UPDATE  - BUDGET-MASTER     (COOLDOWN STAMP REWRITTEN)
003600******************************************************************
003700*    CHANGE LOG
003800*    DATE      BY    TICKET      DESCRIPTION
003900*    --------  ----  ----------  -------------------------------
004000*    04/09/97  RLW   LDG-0052    ORIGINAL JOB
004100*    09/02/98  RLW   LDG-0077    Y2K -- RUN DATE CENTURY WINDOW
004200*                                ADDED, SAME AS RECURJOB
004300*    06/19/00  DPK   LDG-0109    PERCENT-USED ROUNDING CHANGED TO
004400*                                ROUND THE RATIO TO 4 DECIMALS
004500*                                BEFORE SCALING BY 100 -- OLD CODE
004600*                                ROUNDED THE FINAL PERCENT ONLY
004700*                                AND DRIFTED AGAINST THE ONLINE
004800*                                CALCULATION BY A PENNY OF BUDGET
004900*                                ON LARGE ACCOUNTS
005000*    02/14/01  JTS   LDG-0133    ADDED ALERTS-SENT-COUNT TO SYSOUT
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-TRANFILE-STATUS.
006500*
006600     SELECT ALERT-REPORT ASSIGN TO UT-S-ALERTRPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-ALERTRPT-STATUS.
007000*
007100     SELECT BUDGET-MASTER ASSIGN TO BUDGMSTR
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE IS DYNAMIC
007400         RELATIVE KEY IS WS-BUD-RELKEY
007500         FILE STATUS IS WS-BUDGMSTR-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  TRANSACTION-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 300 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS TRANSACTION-RECORD.
008600 COPY TXNFILE.
008700*
008800 FD  ALERT-REPORT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 96 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS AR-PRINT-LINE.
009400 01  AR-PRINT-LINE               PIC X(96).
009500*
009600 FD  BUDGET-MASTER
009700     RECORD CONTAINS 64 CHARACTERS
009800     DATA RECORD IS BUDGET-RECORD.
009900 COPY BUDMSTR.
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  WS-FILE-STATUS-CODES.
010400     05  WS-TRANFILE-STATUS           PIC X(02).
010500         88  WS-TRANFILE-EOF              VALUE '10'.
010600     05  WS-ALERTRPT-STATUS           PIC X(02).
010700     05  WS-BUDGMSTR-STATUS           PIC X(02).
010800     05  FILLER                       PIC X(02).
010900*
011000 01  WS-SWITCHES.
011100     05  WS-MORE-BUDGETS-SW           PIC X(01) VALUE 'Y'.
011200         88  WS-MORE-BUDGETS              VALUE 'Y'.
011300         88  WS-NO-MORE-BUDGETS           VALUE 'N'.
011400     05  WS-ALERT-QUALIFIES-SW        PIC X(01) VALUE 'N'.
011500         88  WS-ALERT-QUALIFIES           VALUE 'Y'.
011600     05  FILLER                       PIC X(02).
011700*
011800 01  WS-COUNTERS.
011900     05  WS-ALERTS-SENT-COUNT         PIC 9(07) COMP VALUE ZERO.
012000     05  WS-BUDGETS-READ              PIC 9(07) COMP VALUE ZERO.
012100     05  WS-TXN-TABLE-ROWS            PIC 9(05) COMP VALUE ZERO.
012200     05  WS-TXN-SCAN-SUB              PIC 9(05) COMP VALUE ZERO.
012400     05  FILLER                       PIC X(02).
012500*
012550 77  WS-BUD-RELKEY                PIC 9(05) COMP VALUE ZERO.
012600*
012700 01  WS-RUN-DATE-FIELDS.
012800     05  WS-RUN-DATE-6                PIC 9(06).
012900     05  WS-RUN-DATE-6R  REDEFINES  WS-RUN-DATE-6.
013000         10  WS-RUN-YY                PIC 9(02).
013100         10  WS-RUN-MM                PIC 9(02).
013200         10  WS-RUN-DD                PIC 9(02).
013300     05  WS-RUN-CCYYMMDD              PIC 9(08).
013400     05  WS-RUN-CCYYMMDD-R  REDEFINES  WS-RUN-CCYYMMDD.
013500         10  WS-RUN-CENTURY           PIC 9(02).
013600         10  WS-RUN-CCYY-LOW          PIC 9(02).
013700         10  WS-RUN-CCYY-MM           PIC 9(02).
013800         10  WS-RUN-CCYY-DD           PIC 9(02).
013900     05  WS-RUN-TIME                  PIC 9(06).
014200     05  FILLER                       PIC X(04).
014300*
014400 01  WS-MONTH-START-DATE.
014500     05  WS-MSD-CCYY                  PIC 9(04).
014600     05  WS-MSD-MM                    PIC 9(02).
014700     05  WS-MSD-DD                    PIC 9(02)  VALUE 01.
014750     05  FILLER                       PIC X(02).
014800*
014900 01  WS-MONTH-START-DATE-9  REDEFINES  WS-MONTH-START-DATE
015000                            PIC 9(08).
015100*
015200 01  WS-WORK-AMOUNTS.
015300     05  WS-MTD-EXPENSE               PIC S9(17)V99 COMP-3
015400                                       VALUE ZERO.
015500     05  WS-RATIO                     PIC S9(03)V9999 COMP-3
015600                                       VALUE ZERO.
015700     05  FILLER                       PIC X(04).
015800*
016100 COPY ALRTREC.
016200*
016600 01  WS-TRANS-TABLE.
016700     05  WS-TRANS-ROW  OCCURS 1 TO 5000 TIMES
016800                       DEPENDING ON WS-TXN-TABLE-ROWS
016900                       INDEXED BY WS-TXN-IDX-SUB.
017000         10  WS-TT-USER-ID            PIC X(36).
017100         10  WS-TT-EXPENSE-SW         PIC X(01).
017200             88  WS-TT-IS-EXPENSE         VALUE 'Y'.
017300         10  WS-TT-AMOUNT             PIC S9(17)V99 COMP-3.
017400         10  WS-TT-DATE               PIC 9(08).
017500*
017600 PROCEDURE DIVISION.
017700*
017800 000-MAINLINE.
017900     PERFORM 010-HOUSEKEEPING THRU 010-HOUSEKEEPING-EXIT.
018000     PERFORM 100-PROCESS-ONE-BUDGET THRU
018100                              100-PROCESS-ONE-BUDGET-EXIT
018200         UNTIL WS-NO-MORE-BUDGETS.
018300     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600*
018700 010-HOUSEKEEPING.
018800     OPEN INPUT  TRANSACTION-FILE.
018900     OPEN OUTPUT ALERT-REPORT.
019000     OPEN I-O    BUDGET-MASTER.
019100     ACCEPT WS-RUN-DATE-6 FROM DATE.
019200     ACCEPT WS-RUN-TIME   FROM TIME.
019300     IF WS-RUN-YY < 50
019400         MOVE 20 TO WS-RUN-CENTURY
019500     ELSE
019600         MOVE 19 TO WS-RUN-CENTURY
019700     END-IF.
019800     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.
019900     MOVE WS-RUN-MM TO WS-RUN-CCYY-MM.
020000     MOVE WS-RUN-DD TO WS-RUN-CCYY-DD.
020100     MOVE WS-RUN-CENTURY  TO WS-MSD-CCYY (1:2).
020200     MOVE WS-RUN-CCYY-LOW TO WS-MSD-CCYY (3:2).
020300     MOVE WS-RUN-CCYY-MM  TO WS-MSD-MM.
020400     PERFORM 020-LOAD-TRANS-TABLE THRU 020-LOAD-TRANS-TABLE-EXIT.
020500     CLOSE TRANSACTION-FILE.
020900     PERFORM 800-READ-BUDGET THRU 800-READ-BUDGET-EXIT.
021000*
021100 010-HOUSEKEEPING-EXIT.
021200     EXIT.
021300*
021400 020-LOAD-TRANS-TABLE.
021500     MOVE ZERO TO WS-TXN-TABLE-ROWS.
021600     PERFORM 025-READ-TRANS-SEQ THRU 025-READ-TRANS-SEQ-EXIT
021700         UNTIL WS-TRANFILE-EOF.
021800*
021900 020-LOAD-TRANS-TABLE-EXIT.
022000     EXIT.
022100*
022200 025-READ-TRANS-SEQ.
022300     READ TRANSACTION-FILE
022400         AT END
022500             MOVE '10' TO WS-TRANFILE-STATUS
022600             GO TO 025-READ-TRANS-SEQ-EXIT
022700     END-READ.
022800     IF NOT TXN-TYPE-EXPENSE
022900         GO TO 025-READ-TRANS-SEQ-EXIT
023000     END-IF.
023100     ADD 1 TO WS-TXN-TABLE-ROWS.
023200     MOVE TXN-USER-ID TO WS-TT-USER-ID (WS-TXN-TABLE-ROWS).
023300     MOVE 'Y'          TO WS-TT-EXPENSE-SW (WS-TXN-TABLE-ROWS).
023400     MOVE TXN-AMOUNT   TO WS-TT-AMOUNT (WS-TXN-TABLE-ROWS).
023500     MOVE TXN-DATE     TO WS-TT-DATE (WS-TXN-TABLE-ROWS).
023600*
023700 025-READ-TRANS-SEQ-EXIT.
023800     EXIT.
023900*
026100 100-PROCESS-ONE-BUDGET.
026200     ADD 1 TO WS-BUDGETS-READ.
026300     MOVE 'N' TO WS-ALERT-QUALIFIES-SW.
026400     PERFORM 200-EVALUATE-BUDGET THRU 200-EVALUATE-BUDGET-EXIT.
026500     IF WS-ALERT-QUALIFIES
026600         PERFORM 300-WRITE-ALERT-LINE THRU
026700                                  300-WRITE-ALERT-LINE-EXIT
026800         PERFORM 400-STAMP-COOLDOWN THRU 400-STAMP-COOLDOWN-EXIT
026900         ADD 1 TO WS-ALERTS-SENT-COUNT
027000     END-IF.
027100     PERFORM 800-READ-BUDGET THRU 800-READ-BUDGET-EXIT.
027200*
027300 100-PROCESS-ONE-BUDGET-EXIT.
027400     EXIT.
027500*
027600 200-EVALUATE-BUDGET.
027700     IF BUD-LAST-ALERT-DATE NOT = ZERO
027800         AND BUD-LAST-ALERT-DATE = WS-RUN-CCYYMMDD
027900             GO TO 200-EVALUATE-BUDGET-EXIT
028000     END-IF.
028100     IF BUD-AMOUNT NOT > ZERO
028200         GO TO 200-EVALUATE-BUDGET-EXIT
028300     END-IF.
028400     PERFORM 210-SUM-MTD-EXPENSE THRU 210-SUM-MTD-EXPENSE-EXIT.
028500     COMPUTE WS-RATIO ROUNDED =
028600             WS-MTD-EXPENSE / BUD-AMOUNT.
028700     COMPUTE ALR-PERCENT-USED ROUNDED = WS-RATIO * 100.
028800     IF ALR-PERCENT-USED >= 95
028900         MOVE 'CRITICAL' TO ALR-TIER
029000     ELSE
029100         IF ALR-PERCENT-USED >= 80
029200             MOVE 'WARNING ' TO ALR-TIER
029300         ELSE
029400             GO TO 200-EVALUATE-BUDGET-EXIT
029500         END-IF
029600     END-IF.
029700     MOVE BUD-USER-ID      TO ALR-USER-ID.
029800     MOVE BUD-AMOUNT       TO ALR-BUDGET-AMT.
029900     MOVE WS-MTD-EXPENSE   TO ALR-SPENT-AMT.
030000     COMPUTE ALR-REMAINING-AMT = BUD-AMOUNT - WS-MTD-EXPENSE.
030100     MOVE 'Y' TO WS-ALERT-QUALIFIES-SW.
030200*
030300 200-EVALUATE-BUDGET-EXIT.
030400     EXIT.
030500*
030600 210-SUM-MTD-EXPENSE.
030700     MOVE ZERO TO WS-MTD-EXPENSE.
030800     IF WS-TXN-TABLE-ROWS = ZERO
030900         GO TO 210-SUM-MTD-EXPENSE-EXIT
031000     END-IF.
031100     SET WS-TXN-IDX-SUB TO 1.
031200     PERFORM 215-ADD-IF-MATCH THRU 215-ADD-IF-MATCH-EXIT
031300         VARYING WS-TXN-SCAN-SUB FROM 1 BY 1
031400         UNTIL WS-TXN-SCAN-SUB > WS-TXN-TABLE-ROWS.
031500*
031600 210-SUM-MTD-EXPENSE-EXIT.
031700     EXIT.
031800*
031900 215-ADD-IF-MATCH.
032000     SET WS-TXN-IDX-SUB TO WS-TXN-SCAN-SUB.
032100     IF WS-TT-USER-ID (WS-TXN-IDX-SUB) = BUD-USER-ID
032200         AND WS-TT-DATE (WS-TXN-IDX-SUB) >= WS-MONTH-START-DATE-9
032300         AND WS-TT-DATE (WS-TXN-IDX-SUB) <= WS-RUN-CCYYMMDD
032400             ADD WS-TT-AMOUNT (WS-TXN-IDX-SUB) TO WS-MTD-EXPENSE
032500     END-IF.
032600*
032700 215-ADD-IF-MATCH-EXIT.
032800     EXIT.
032900*
033000 300-WRITE-ALERT-LINE.
033100     MOVE ALR-USER-ID          TO ALR-DTL-USER-ID.
033200     MOVE ALR-TIER             TO ALR-DTL-TIER.
033300     MOVE ALR-BUDGET-AMT       TO ALR-DTL-BUDGET-AMT.
033400     MOVE ALR-SPENT-AMT        TO ALR-DTL-SPENT-AMT.
033500     MOVE ALR-REMAINING-AMT    TO ALR-DTL-REMAINING-AMT.
033600     MOVE ALR-PERCENT-USED     TO ALR-DTL-PERCENT-USED.
033700     WRITE AR-PRINT-LINE FROM ALR-DTL-LINE.
033800*
033900 300-WRITE-ALERT-LINE-EXIT.
034000     EXIT.
034100*
034200 400-STAMP-COOLDOWN.
034300     MOVE WS-RUN-CCYYMMDD TO BUD-LAST-ALERT-DATE.
034400     MOVE WS-RUN-TIME     TO BUD-LAST-ALERT-TIME.
034500     REWRITE BUDGET-RECORD.
034600*
034700 400-STAMP-COOLDOWN-EXIT.
034800     EXIT.
034900*
035000 800-READ-BUDGET.
035100     READ BUDGET-MASTER NEXT RECORD
035200         AT END
035300             MOVE 'N' TO WS-MORE-BUDGETS-SW
035400             GO TO 800-READ-BUDGET-EXIT
035500     END-READ.
035600*
035700 800-READ-BUDGET-EXIT.
035800     EXIT.
035900*
036000 900-CLEANUP.
036050     MOVE WS-ALERTS-SENT-COUNT TO ALR-TRL-ALERT-COUNT.
036060     WRITE AR-PRINT-LINE FROM ALR-TRL-LINE.
036100     CLOSE ALERT-REPORT
036200           BUDGET-MASTER.
036500     DISPLAY '****  BUDALERT EOJ  ****'.
036600     DISPLAY 'BUDGET RECORDS READ    : ' WS-BUDGETS-READ.
036700     DISPLAY 'ALERTS-SENT-COUNT      : ' WS-ALERTS-SENT-COUNT.
036800*
036900 900-CLEANUP-EXIT.
037000     EXIT.
