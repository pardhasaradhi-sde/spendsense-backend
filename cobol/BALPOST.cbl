000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BALPOST.
000300 AUTHOR.        R L WEAVER.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/11/1997.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    BALPOST IS THE ONE PLACE IN THE LEDGER SUITE THAT TOUCHES
001300*    ACCT-BALANCE.  IT IS CALLED -- NEVER RUN AS A STANDALONE
001400*    STEP -- BY ANY PROGRAM THAT POSTS OR UN-POSTS A TRANSACTION
001500*    AGAINST AN ACCOUNT:
001600*
001700*       RECURJOB CALLS IT FOR EACH NEWLY-GENERATED RECURRING
001800*       INSTANCE (APPLY ONLY -- A FRESH INSTANCE IS NEVER
001900*       REVERSED).
002000*
002100*       THE ONLINE MAINTENANCE TRANSACTIONS THAT CREATE, CHANGE,
002200*       AND DELETE A TRANSACTION RECORD (OUTSIDE THE SCOPE OF
002300*       THIS BATCH SUITE) CALL IT TWICE ON A CHANGE -- REVERT
002400*       THE OLD AMOUNT, THEN APPLY THE NEW ONE.
002500*
002600*    THE CALLING PROGRAM IS RESPONSIBLE FOR READING THE ACCOUNT
002700*    RECORD IN AND REWRITING IT BACK OUT -- THIS SUBROUTINE ONLY
002800*    UPDATES THE COPY OF ACCOUNT-RECORD PASSED TO IT.
002900*
003000*    LINKAGE:
003100*       01  LK-POST-SWITCH       PIC X(01)    (PASSED, NOT CHANGED)
003200*               'A' = APPLY THE TRANSACTION TO THE BALANCE
003300*               'R' = REVERT (UNDO) A PREVIOUSLY APPLIED ONE
003400*       02  TRANSACTION-RECORD                (PASSED, NOT CHANGED)
003500*       03  ACCOUNT-RECORD                    (PASSED AND CHANGED)
003600*       04  LK-POST-RETURN-CODE  PIC S9(04) COMP (RETURNED)
003700*               0 = POSTED OK
003800*               8 = TXN-TYPE WAS NEITHER INCOME NOR EXPENSE
003900******************************************************************
004000*    CHANGE LOG
004100*    DATE      BY    TICKET      DESCRIPTION
004200*    --------  ----  ----------  -------------------------------
004300*    03/11/97  RLW   LDG-0041    ORIGINAL SUBROUTINE, APPLY ONLY
004400*    07/30/97  RLW   LDG-0059    ADDED THE REVERT BRANCH FOR THE
004500*                                ONLINE TRANSACTION-CHANGE PATH
004600*    09/02/98  RLW   LDG-0077    Y2K -- NO DATE FIELDS TOUCHED
004700*                                HERE, REVIEWED AND SIGNED OFF
004800*    02/14/01  JTS   LDG-0133    RETURN-CODE ADDED SO RECURJOB
004900*                                CAN COUNT A BAD TXN-TYPE AS A
005000*                                FAILURE INSTEAD OF ABENDING
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200 01  WS-BALPOST-FLAGS.
006300     05  WS-APPLY-SWITCH              PIC X(01) VALUE 'A'.
006400         88  WS-APPLY-POSTING             VALUE 'A'.
006500         88  WS-REVERT-POSTING            VALUE 'R'.
006550     05  FILLER                       PIC X(03).
006600*
006700 77  WS-SIGNED-AMOUNT             PIC S9(17)V99 COMP-3
006800                                   VALUE ZERO.
007000*
007100 LINKAGE SECTION.
007200*
007300 01  LK-POST-SWITCH                   PIC X(01).
007400     88  LK-APPLY                         VALUE 'A'.
007500     88  LK-REVERT                        VALUE 'R'.
007600*
007700 COPY TXNFILE.
007800*
007900 COPY ACCMSTR.
008000*
008100 01  LK-POST-RETURN-CODE              PIC S9(04) COMP VALUE ZERO.
008200*
008300 PROCEDURE DIVISION USING LK-POST-SWITCH
008400                          TRANSACTION-RECORD
008500                          ACCOUNT-RECORD
008600                          LK-POST-RETURN-CODE.
008700*
008800 000-MAINLINE.
008900     MOVE LK-POST-SWITCH TO WS-APPLY-SWITCH.
009000     MOVE ZERO TO LK-POST-RETURN-CODE.
009100     MOVE TXN-AMOUNT TO WS-SIGNED-AMOUNT.
009200     IF NOT TXN-TYPE-INCOME AND NOT TXN-TYPE-EXPENSE
009300         MOVE +8 TO LK-POST-RETURN-CODE
009400         GO TO 000-MAINLINE-EXIT
009500     END-IF.
009600     PERFORM 100-APPLY-OR-REVERT THRU 100-APPLY-OR-REVERT-EXIT.
009700*
009800 000-MAINLINE-EXIT.
009900     GOBACK.
010000*
010100 100-APPLY-OR-REVERT.
010200*
010300     IF WS-APPLY-POSTING
010400         IF TXN-TYPE-INCOME
010500             ADD WS-SIGNED-AMOUNT TO ACCT-BALANCE
010600         ELSE
010700             SUBTRACT WS-SIGNED-AMOUNT FROM ACCT-BALANCE
010800         END-IF
010900     ELSE
011000         IF TXN-TYPE-INCOME
011100             SUBTRACT WS-SIGNED-AMOUNT FROM ACCT-BALANCE
011200         ELSE
011300             ADD WS-SIGNED-AMOUNT TO ACCT-BALANCE
011400         END-IF
011500     END-IF.
011600*
011700 100-APPLY-OR-REVERT-EXIT.
011800     EXIT.
