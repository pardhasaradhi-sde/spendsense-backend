000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECURJOB.
000300 AUTHOR.        R L WEAVER.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1997.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    RECURJOB IS THE NIGHTLY 2AM STEP THAT ROLLS FORWARD EVERY
001300*    RECURRING TRANSACTION TEMPLATE THAT HAS COME DUE.  IT SCANS
001400*    THE TRANSACTION FILE ONCE, AND FOR EVERY TEMPLATE RECORD
001500*    (TXN-IS-RECURRING = 'Y') WHOSE TXN-NEXT-RECUR-DATE HAS
001600*    ALREADY PASSED:
001700*
001800*       1. BUILDS A NEW TRANSACTION INSTANCE FROM THE TEMPLATE
001900*       2. CALLS BALPOST TO POST IT AGAINST THE ACCOUNT MASTER
002000*       3. WRITES THE NEW INSTANCE TO RECURRING-OUT-FILE
002100*       4. ADVANCES THE TEMPLATE'S NEXT-RECUR-DATE BY ONE
002200*          INTERVAL AND REWRITES THE TEMPLATE IN PLACE
002300*
002400*    A TEMPLATE WHOSE ACCOUNT CANNOT BE FOUND ON THE ACCOUNT
002500*    MASTER IS COUNTED AS A FAILURE AND LEFT UNTOUCHED -- IT
002600*    WILL BE PICKED UP AGAIN ON THE NEXT RUN.
002700*
002800*    INPUT   - TRANSACTION-FILE  (OPENED I-O, REWRITTEN IN PLACE)
002900*    OUTPUT  - RECURRING-OUT-FILE
003000*    UPDATE  - ACCOUNT-MASTER    (RELATIVE, RANDOM BY INDEX TABLE)
003100******************************************************************
003200*    CHANGE LOG
003300*    DATE      BY    TICKET      DESCRIPTION
003400*    --------  ----  ----------  -------------------------------
003500*    04/02/97  RLW   LDG-0048    ORIGINAL JOB
003600*    09/02/98  RLW   LDG-0077    Y2K -- CENTURY WINDOWING ADDED
003700*                                TO 000-GET-RUN-DATE (SEE NOTE)
003800*    06/19/00  DPK   LDG-0109    INTERVAL ADVANCE REWRITTEN AS
003900*                                TABLE-DRIVEN CALENDAR-MONTH MATH
004000*                                INSTEAD OF A FLAT "+30 DAYS"
004100*                                FUDGE -- MATCHES NEW SPEC FROM
004200*                                THE LEDGER PRODUCT TEAM
004300*    02/14/01  JTS   LDG-0133    ADDED SUCCESS-COUNT/FAILURE-COUNT
004400*                                REPORTING TO SYSOUT PER AUDIT
004500*                                FINDING 01-133
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-TRANFILE-STATUS.
006000*
006100     SELECT RECURRING-OUT-FILE ASSIGN TO UT-S-RECROUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-RECROUT-STATUS.
006500*
006600     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE IS DYNAMIC
006900         RELATIVE KEY IS WS-ACCT-RELKEY
007000         FILE STATUS IS WS-ACCTMSTR-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  TRANSACTION-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 300 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS TRANSACTION-RECORD.
008100 COPY TXNFILE.
008200*
008300 FD  RECURRING-OUT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 300 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RO-TRANSACTION-RECORD.
008900 01  RO-TRANSACTION-RECORD.
009000     05  RO-TXN-ID                    PIC X(36).
009100     05  RO-TXN-USER-ID               PIC X(36).
009200     05  RO-TXN-ACCT-ID               PIC X(36).
009300     05  RO-TXN-TYPE                  PIC X(07).
009400     05  RO-TXN-AMOUNT                PIC S9(17)V99 COMP-3.
009500     05  RO-TXN-CATEGORY              PIC X(30).
009600     05  RO-TXN-DESCRIPTION           PIC X(100).
009700     05  RO-TXN-DATE                  PIC 9(08).
009800     05  RO-TXN-TIME                  PIC 9(06).
009900     05  RO-TXN-IS-RECURRING          PIC X(01).
010000     05  RO-TXN-RECUR-INTERVAL        PIC X(07).
010100     05  RO-TXN-NEXT-RECUR-DATE       PIC 9(08).
010200     05  RO-TXN-STATUS                PIC X(09).
010300     05  FILLER                       PIC X(06).
010400*
010500 FD  ACCOUNT-MASTER
010600     RECORD CONTAINS 137 CHARACTERS
010700     DATA RECORD IS ACCOUNT-RECORD.
010800 COPY ACCMSTR.
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 01  WS-FILE-STATUS-CODES.
011300     05  WS-TRANFILE-STATUS           PIC X(02).
011400         88  WS-TRANFILE-OK               VALUE '00'.
011500         88  WS-TRANFILE-EOF              VALUE '10'.
011600     05  WS-RECROUT-STATUS            PIC X(02).
011700         88  WS-RECROUT-OK                VALUE '00'.
011800     05  WS-ACCTMSTR-STATUS           PIC X(02).
011900         88  WS-ACCTMSTR-OK               VALUE '00'.
012000         88  WS-ACCTMSTR-NOTFND           VALUE '23'.
012100     05  FILLER                       PIC X(02).
012200*
012300 01  WS-SWITCHES.
012400     05  WS-MORE-TRANS-SW             PIC X(01) VALUE 'Y'.
012500         88  WS-MORE-TRANSACTIONS         VALUE 'Y'.
012600         88  WS-NO-MORE-TRANSACTIONS      VALUE 'N'.
012700     05  WS-ACCT-FOUND-SW             PIC X(01) VALUE 'N'.
012800         88  WS-ACCT-WAS-FOUND            VALUE 'Y'.
012900         88  WS-ACCT-NOT-FOUND            VALUE 'N'.
013000     05  WS-TEMPLATE-DUE-SW           PIC X(01) VALUE 'N'.
013100         88  WS-TEMPLATE-IS-DUE           VALUE 'Y'.
013200     05  FILLER                       PIC X(02).
013300*
013400 01  WS-COUNTERS.
013500     05  WS-SUCCESS-COUNT             PIC 9(07) COMP VALUE ZERO.
013600     05  WS-FAILURE-COUNT             PIC 9(07) COMP VALUE ZERO.
013700     05  WS-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
013800     05  WS-ACCT-TABLE-ROWS           PIC 9(05) COMP VALUE ZERO.
013900     05  WS-ACCT-SEARCH-SUB           PIC 9(05) COMP VALUE ZERO.
014000     05  WS-DAYS-TO-ADD               PIC 9(03) COMP VALUE ZERO.
014050     05  WS-DIV-QUOTIENT              PIC 9(07) COMP VALUE ZERO.
014060     05  WS-DIV-REMAINDER             PIC 9(03) COMP VALUE ZERO.
014100     05  FILLER                       PIC X(02).
014200*
014300 01  WS-RUN-DATE-FIELDS.
014400     05  WS-RUN-DATE-6                PIC 9(06).
014500     05  WS-RUN-DATE-6R  REDEFINES  WS-RUN-DATE-6.
014600         10  WS-RUN-YY                PIC 9(02).
014700         10  WS-RUN-MM                PIC 9(02).
014800         10  WS-RUN-DD                PIC 9(02).
015000     05  WS-RUN-CCYYMMDD              PIC 9(08).
015100     05  WS-RUN-CCYYMMDD-R  REDEFINES  WS-RUN-CCYYMMDD.
015200         10  WS-RUN-CENTURY           PIC 9(02).
015300         10  WS-RUN-CCYY-LOW          PIC 9(02).
015400         10  WS-RUN-CCYY-MM           PIC 9(02).
015500         10  WS-RUN-CCYY-DD           PIC 9(02).
015600     05  WS-RUN-TIME                  PIC 9(06).
015700     05  FILLER                       PIC X(04).
015710*
015720 01  WS-TEMPLATE-DUE-DATE-FIELDS.
015730     05  WS-TDD-CCYYMMDD              PIC 9(08).
015740     05  WS-TDD-CCYYMMDD-R  REDEFINES  WS-TDD-CCYYMMDD.
015750         10  WS-TDD-CENTURY           PIC 9(02).
015760         10  WS-TDD-CCYY-LOW          PIC 9(02).
015770         10  WS-TDD-CCYY-MM           PIC 9(02).
015780         10  WS-TDD-CCYY-DD           PIC 9(02).
015790     05  FILLER                       PIC X(04).
016000*
016100 01  WS-DAYS-IN-MONTH-TABLE.
016200     05  FILLER   PIC 9(02)  VALUE 31.
016300     05  FILLER   PIC 9(02)  VALUE 28.
016400     05  FILLER   PIC 9(02)  VALUE 31.
016500     05  FILLER   PIC 9(02)  VALUE 30.
016600     05  FILLER   PIC 9(02)  VALUE 31.
016700     05  FILLER   PIC 9(02)  VALUE 30.
016800     05  FILLER   PIC 9(02)  VALUE 31.
016900     05  FILLER   PIC 9(02)  VALUE 31.
017000     05  FILLER   PIC 9(02)  VALUE 30.
017100     05  FILLER   PIC 9(02)  VALUE 31.
017200     05  FILLER   PIC 9(02)  VALUE 30.
017300     05  FILLER   PIC 9(02)  VALUE 31.
017400 01  WS-DAYS-IN-MONTH  REDEFINES  WS-DAYS-IN-MONTH-TABLE.
017500     05  WS-DIM-TAB  OCCURS 12 TIMES  PIC 9(02).
017600*
017700 01  WS-WORK-DATE-FIELDS.
017800     05  WS-WRK-CCYY                  PIC 9(04).
017900     05  WS-WRK-MM                    PIC 9(02).
018000     05  WS-WRK-DD                    PIC 9(02).
018100     05  WS-WRK-LAST-DAY              PIC 9(02).
018200     05  FILLER                       PIC X(02).
018300*
018400 01  WS-ACCT-INDEX-TABLE.
018500     05  WS-ACCT-INDEX-ROW  OCCURS 1 TO 2000 TIMES
018550                            DEPENDING ON WS-ACCT-TABLE-ROWS
018600                            INDEXED BY WS-IDX-SUB.
018700         10  WS-IDX-ACCT-ID           PIC X(36).
018800         10  WS-IDX-RELKEY            PIC 9(05) COMP.
019000*
019100 77  WS-ACCT-RELKEY                   PIC 9(05) COMP VALUE ZERO.
019200*
019300 01  WS-NEW-TXN-BUILD.
019400     05  WS-NEW-TXN-ID                PIC X(36).
019500     05  WS-APPLY-SWITCH-PASS         PIC X(01) VALUE 'A'.
019550     05  WS-POST-RETURN-CODE          PIC S9(04) COMP VALUE ZERO.
019600     05  FILLER                       PIC X(04).
019650*
019660 COPY TXNFILE REPLACING ==TRANSACTION-RECORD== BY ==WS-NEW-TXN-RECORD==
019670                        ==TXN-==              BY ==WN-==.
019680*
019700 01  WS-SYSOUT-LINE.
019800     05  WS-SO-MESSAGE                PIC X(45).
019900     05  WS-SO-VALUE                  PIC ZZZ,ZZ9.
020000     05  FILLER                       PIC X(02).
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-MAINLINE.
020500     PERFORM 010-HOUSEKEEPING THRU 010-HOUSEKEEPING-EXIT.
020600     PERFORM 100-PROCESS-ONE-TRANS THRU 100-PROCESS-ONE-TRANS-EXIT
020700         UNTIL WS-NO-MORE-TRANSACTIONS.
020800     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100*
021200 010-HOUSEKEEPING.
021300     OPEN I-O   TRANSACTION-FILE.
021400     OPEN OUTPUT RECURRING-OUT-FILE.
021500     OPEN INPUT  ACCOUNT-MASTER.
021600     PERFORM 020-GET-RUN-DATE THRU 020-GET-RUN-DATE-EXIT.
021700     PERFORM 030-BUILD-ACCT-INDEX THRU 030-BUILD-ACCT-INDEX-EXIT.
021800     CLOSE ACCOUNT-MASTER.
021900     OPEN I-O ACCOUNT-MASTER.
022000     PERFORM 800-READ-TRANSACTION THRU 800-READ-TRANSACTION-EXIT.
022100*
022200 010-HOUSEKEEPING-EXIT.
022300     EXIT.
022400*
022500 020-GET-RUN-DATE.
022600     ACCEPT WS-RUN-DATE-6 FROM DATE.
022700     ACCEPT WS-RUN-TIME FROM TIME.
022800     IF WS-RUN-YY < 50
022900         MOVE 20 TO WS-RUN-CENTURY
023000     ELSE
023100         MOVE 19 TO WS-RUN-CENTURY
023200     END-IF.
023300     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.
023400     MOVE WS-RUN-MM TO WS-RUN-CCYY-MM.
023500     MOVE WS-RUN-DD TO WS-RUN-CCYY-DD.
023600*
023700 020-GET-RUN-DATE-EXIT.
023800     EXIT.
023900*
024000 030-BUILD-ACCT-INDEX.
024100     MOVE ZERO TO WS-ACCT-RELKEY.
024200     MOVE ZERO TO WS-ACCT-TABLE-ROWS.
024300     PERFORM 035-READ-ACCT-SEQ THRU 035-READ-ACCT-SEQ-EXIT
024400         UNTIL WS-ACCTMSTR-STATUS = '10'.
024500*
024600 030-BUILD-ACCT-INDEX-EXIT.
024700     EXIT.
024800*
024900 035-READ-ACCT-SEQ.
025100     READ ACCOUNT-MASTER NEXT RECORD
025200         AT END
025300             MOVE '10' TO WS-ACCTMSTR-STATUS
025400             GO TO 035-READ-ACCT-SEQ-EXIT
025500     END-READ.
025600     ADD 1 TO WS-ACCT-TABLE-ROWS.
025700     MOVE ACCT-ID TO WS-IDX-ACCT-ID (WS-ACCT-TABLE-ROWS).
025800     MOVE WS-ACCT-RELKEY TO WS-IDX-RELKEY (WS-ACCT-TABLE-ROWS).
025900*
026000 035-READ-ACCT-SEQ-EXIT.
026100     EXIT.
026200*
026300 100-PROCESS-ONE-TRANS.
026400     MOVE 'N' TO WS-TEMPLATE-DUE-SW.
026500     IF TXN-IS-A-RECUR-TEMPLATE
026600         AND TXN-NEXT-RECUR-DATE < WS-RUN-CCYYMMDD
026700             MOVE 'Y' TO WS-TEMPLATE-DUE-SW.
026800     IF WS-TEMPLATE-IS-DUE
026900         PERFORM 200-PROCESS-DUE-TEMPLATE THRU
027000                                  200-PROCESS-DUE-TEMPLATE-EXIT
027100     END-IF.
027200     PERFORM 800-READ-TRANSACTION THRU 800-READ-TRANSACTION-EXIT.
027300*
027400 100-PROCESS-ONE-TRANS-EXIT.
027500     EXIT.
027600*
027700 200-PROCESS-DUE-TEMPLATE.
027800     PERFORM 210-FIND-ACCOUNT THRU 210-FIND-ACCOUNT-EXIT.
027900     IF WS-ACCT-NOT-FOUND
028000         ADD 1 TO WS-FAILURE-COUNT
028100         GO TO 200-PROCESS-DUE-TEMPLATE-EXIT
028200     END-IF.
028300     PERFORM 220-BUILD-NEW-INSTANCE THRU
028400                              220-BUILD-NEW-INSTANCE-EXIT.
028500     PERFORM 230-ADVANCE-TEMPLATE THRU 230-ADVANCE-TEMPLATE-EXIT.
028600     REWRITE TRANSACTION-RECORD.
028700     ADD 1 TO WS-SUCCESS-COUNT.
028800*
028900 200-PROCESS-DUE-TEMPLATE-EXIT.
029000     EXIT.
029100*
029200 210-FIND-ACCOUNT.
029300     MOVE 'N' TO WS-ACCT-FOUND-SW.
029400     SET WS-IDX-SUB TO 1.
029500     SEARCH WS-ACCT-INDEX-ROW
029600         AT END
029700             MOVE 'N' TO WS-ACCT-FOUND-SW
029800         WHEN WS-IDX-ACCT-ID (WS-IDX-SUB) = TXN-ACCT-ID
029900             MOVE 'Y' TO WS-ACCT-FOUND-SW
030000             MOVE WS-IDX-RELKEY (WS-IDX-SUB) TO WS-ACCT-RELKEY
030100             READ ACCOUNT-MASTER
030200                 INVALID KEY
030300                     MOVE 'N' TO WS-ACCT-FOUND-SW
030400             END-READ
030500     END-SEARCH.
030600*
030700 210-FIND-ACCOUNT-EXIT.
030800     EXIT.
030900*
031000 220-BUILD-NEW-INSTANCE.
031100     MOVE TXN-ID TO WS-NEW-TXN-ID.
031200     MOVE WS-RUN-CCYYMMDD TO WS-NEW-TXN-ID (23:8).
031300     MOVE WS-RUN-TIME     TO WS-NEW-TXN-ID (31:6).
031400     MOVE WS-NEW-TXN-ID          TO WN-ID.
031500     MOVE TXN-USER-ID            TO WN-USER-ID.
031600     MOVE TXN-ACCT-ID            TO WN-ACCT-ID.
031700     MOVE TXN-TYPE               TO WN-TYPE.
031800     MOVE TXN-AMOUNT             TO WN-AMOUNT.
031900     MOVE TXN-CATEGORY           TO WN-CATEGORY.
032000     MOVE TXN-DESCRIPTION        TO WN-DESCRIPTION.
032100     MOVE WS-RUN-CCYYMMDD        TO WN-DATE.
032200     MOVE WS-RUN-TIME            TO WN-TIME.
032300     MOVE 'COMPLETED'            TO WN-STATUS.
032400     MOVE 'N'                    TO WN-IS-RECURRING.
032500     MOVE SPACES                 TO WN-RECUR-INTERVAL.
032600     MOVE ZERO                   TO WN-NEXT-RECUR-DATE.
032700     MOVE 'A' TO WS-APPLY-SWITCH-PASS.
032800     CALL 'BALPOST' USING WS-APPLY-SWITCH-PASS
032900                          WS-NEW-TXN-RECORD
033000                          ACCOUNT-RECORD
033100                          WS-POST-RETURN-CODE.
033200     REWRITE ACCOUNT-RECORD.
033250     MOVE WN-ID                  TO RO-TXN-ID.
033260     MOVE WN-USER-ID             TO RO-TXN-USER-ID.
033270     MOVE WN-ACCT-ID             TO RO-TXN-ACCT-ID.
033280     MOVE WN-TYPE                TO RO-TXN-TYPE.
033290     MOVE WN-AMOUNT              TO RO-TXN-AMOUNT.
033300     MOVE WN-CATEGORY            TO RO-TXN-CATEGORY.
033310     MOVE WN-DESCRIPTION         TO RO-TXN-DESCRIPTION.
033320     MOVE WN-DATE                TO RO-TXN-DATE.
033330     MOVE WN-TIME                TO RO-TXN-TIME.
033340     MOVE WN-STATUS              TO RO-TXN-STATUS.
033350     MOVE WN-IS-RECURRING        TO RO-TXN-IS-RECURRING.
033360     MOVE WN-RECUR-INTERVAL      TO RO-TXN-RECUR-INTERVAL.
033370     MOVE WN-NEXT-RECUR-DATE     TO RO-TXN-NEXT-RECUR-DATE.
033400     WRITE RO-TRANSACTION-RECORD.
033450*
033460 220-BUILD-NEW-INSTANCE-EXIT.
033600     EXIT.
033700*
033800 230-ADVANCE-TEMPLATE.
033900     MOVE TXN-NEXT-RECUR-DATE TO WS-TDD-CCYYMMDD.
034000     MOVE WS-TDD-CCYY-LOW  TO WS-WRK-CCYY (3:2).
034100     MOVE WS-TDD-CENTURY   TO WS-WRK-CCYY (1:2).
034200     MOVE WS-TDD-CCYY-MM   TO WS-WRK-MM.
034300     MOVE WS-TDD-CCYY-DD   TO WS-WRK-DD.
034400     EVALUATE TRUE
034500         WHEN TXN-INTERVAL-DAILY
034600             MOVE 1 TO WS-DAYS-TO-ADD
034700             PERFORM 240-BUMP-ONE-DAY THRU 240-BUMP-ONE-DAY-EXIT
034800                 WS-DAYS-TO-ADD TIMES
034900         WHEN TXN-INTERVAL-WEEKLY
035000             MOVE 7 TO WS-DAYS-TO-ADD
035100             PERFORM 240-BUMP-ONE-DAY THRU 240-BUMP-ONE-DAY-EXIT
035200                 WS-DAYS-TO-ADD TIMES
035300         WHEN TXN-INTERVAL-MONTHLY
035400             PERFORM 250-BUMP-ONE-MONTH THRU
035500                                  250-BUMP-ONE-MONTH-EXIT
035600         WHEN TXN-INTERVAL-YEARLY
035700             PERFORM 260-BUMP-ONE-YEAR THRU
035800                                  260-BUMP-ONE-YEAR-EXIT
035900     END-EVALUATE.
036000     MOVE WS-WRK-CCYY  TO TXN-NEXT-RECUR-DATE (1:4).
036100     MOVE WS-WRK-MM    TO TXN-NEXT-RECUR-DATE (5:2).
036200     MOVE WS-WRK-DD    TO TXN-NEXT-RECUR-DATE (7:2).
036300*
036400 230-ADVANCE-TEMPLATE-EXIT.
036500     EXIT.
036600*
036700 240-BUMP-ONE-DAY.
036800     PERFORM 245-DAYS-IN-WRK-MONTH THRU
036900                                  245-DAYS-IN-WRK-MONTH-EXIT.
037000     IF WS-WRK-DD < WS-WRK-LAST-DAY
037100         ADD 1 TO WS-WRK-DD
037200     ELSE
037300         MOVE 1 TO WS-WRK-DD
037400         IF WS-WRK-MM < 12
037500             ADD 1 TO WS-WRK-MM
037600         ELSE
037700             MOVE 1 TO WS-WRK-MM
037800             ADD 1 TO WS-WRK-CCYY
037900         END-IF
038000     END-IF.
038100*
038200 240-BUMP-ONE-DAY-EXIT.
038300     EXIT.
038400*
038500 245-DAYS-IN-WRK-MONTH.
038600     MOVE WS-DIM-TAB (WS-WRK-MM) TO WS-WRK-LAST-DAY.
038700     IF WS-WRK-MM = 2
038800         PERFORM 247-CHECK-LEAP-YEAR THRU
038900                                  247-CHECK-LEAP-YEAR-EXIT
039000     END-IF.
039100*
039200 245-DAYS-IN-WRK-MONTH-EXIT.
039300     EXIT.
039400*
039500 247-CHECK-LEAP-YEAR.
039600     DIVIDE WS-WRK-CCYY BY 400 GIVING WS-DIV-QUOTIENT
039700         REMAINDER WS-DIV-REMAINDER.
039800     IF WS-DIV-REMAINDER = 0
039900         MOVE 29 TO WS-WRK-LAST-DAY
040000     ELSE
040100         DIVIDE WS-WRK-CCYY BY 100 GIVING WS-DIV-QUOTIENT
040200             REMAINDER WS-DIV-REMAINDER
040300         IF WS-DIV-REMAINDER = 0
040400             MOVE 28 TO WS-WRK-LAST-DAY
040500         ELSE
040600             DIVIDE WS-WRK-CCYY BY 4 GIVING WS-DIV-QUOTIENT
040700                 REMAINDER WS-DIV-REMAINDER
040800             IF WS-DIV-REMAINDER = 0
040900                 MOVE 29 TO WS-WRK-LAST-DAY
041000             ELSE
041100                 MOVE 28 TO WS-WRK-LAST-DAY
041200             END-IF
041300         END-IF
041400     END-IF.
041450*
041460 247-CHECK-LEAP-YEAR-EXIT.
041470     EXIT.
041480*
041500 250-BUMP-ONE-MONTH.
041600     IF WS-WRK-MM < 12
041700         ADD 1 TO WS-WRK-MM
041800     ELSE
041900         MOVE 1 TO WS-WRK-MM
042000         ADD 1 TO WS-WRK-CCYY
042100     END-IF.
042200     PERFORM 245-DAYS-IN-WRK-MONTH THRU
042300                                  245-DAYS-IN-WRK-MONTH-EXIT.
042400     IF WS-WRK-DD > WS-WRK-LAST-DAY
042500         MOVE WS-WRK-LAST-DAY TO WS-WRK-DD
042600     END-IF.
042650*
042660 250-BUMP-ONE-MONTH-EXIT.
042670     EXIT.
042680*
042690 260-BUMP-ONE-YEAR.
042700     ADD 1 TO WS-WRK-CCYY.
042710     IF WS-WRK-MM = 2 AND WS-WRK-DD = 29
042720         PERFORM 247-CHECK-LEAP-YEAR THRU
042730                                  247-CHECK-LEAP-YEAR-EXIT
042740         IF WS-WRK-LAST-DAY = 28
042750             MOVE 28 TO WS-WRK-DD
042760         END-IF
042770     END-IF.
042780*
042790 260-BUMP-ONE-YEAR-EXIT.
042800     EXIT.
042810*
044200 800-READ-TRANSACTION.
044300     READ TRANSACTION-FILE
044400         AT END
044500             MOVE 'N' TO WS-MORE-TRANS-SW
044600             GO TO 800-READ-TRANSACTION-EXIT
044700     END-READ.
044800     ADD 1 TO WS-RECORDS-READ.
044900*
045000 800-READ-TRANSACTION-EXIT.
045100     EXIT.
045200*
045300 900-CLEANUP.
045400     CLOSE TRANSACTION-FILE
045500           RECURRING-OUT-FILE
045600           ACCOUNT-MASTER.
045700     DISPLAY '****  RECURJOB EOJ  ****'.
045800     MOVE 'TEMPLATES READ                                '
045900         TO WS-SO-MESSAGE.
046000     MOVE WS-RECORDS-READ TO WS-SO-VALUE.
046100     DISPLAY WS-SYSOUT-LINE.
046200     MOVE 'RECURRING INSTANCES POSTED (SUCCESS-COUNT)    '
046300         TO WS-SO-MESSAGE.
046400     MOVE WS-SUCCESS-COUNT TO WS-SO-VALUE.
046500     DISPLAY WS-SYSOUT-LINE.
046600     MOVE 'TEMPLATES SKIPPED -- ACCOUNT NOT FOUND (FAILURE-COUNT)'
046700         TO WS-SO-MESSAGE.
046800     MOVE WS-FAILURE-COUNT TO WS-SO-VALUE.
046900     DISPLAY WS-SYSOUT-LINE.
047000*
047100 900-CLEANUP-EXIT.
047200     EXIT.
