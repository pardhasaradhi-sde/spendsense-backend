000100******************************************************************
000200*    ACCMSTR  --  ACCOUNT MASTER RECORD LAYOUT                   *
000300*    ONE ENTRY PER LEDGER ACCOUNT.  FILE IS ORGANIZED RELATIVE,  *
000400*    SINCE THE NATURAL KEY (ACCT-ID) IS A 36-BYTE GUID AND NOT   *
000500*    A NUMBER -- PROGRAMS BUILD A WS-ACCT-INDEX TABLE FROM A     *
000600*    SEQUENTIAL PASS, THEN REOPEN THE FILE RANDOM BY RELATIVE    *
000700*    KEY FOR DIRECT READ/REWRITE (SEE THE OWNING PROGRAM'S       *
000800*    030-BUILD-ACCT-INDEX PARAGRAPH).                            *
000900*------------------------------------------------------------------
001000*    CHANGE LOG                                                  *
001100*    DATE      BY    TICKET      DESCRIPTION                     *
001200*    --------  ----  ----------  ------------------------------- *
001300*    03/11/97  RLW   LDG-0041    ORIGINAL LAYOUT                 *
001400*    09/02/98  RLW   LDG-0077    Y2K -- KEYS WIDENED TO 36-BYTE  *
001500*                                GUIDS THROUGHOUT THE SUITE      *
001600*    06/19/00  DPK   LDG-0109    ADDED ACCT-TYPE-CODE REDEFINES  *
001700*                                SO THE BALANCE-POSTING SUBR CAN *
001800*                                TEST THE TAG WITHOUT A TABLE    *
001900*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER            *
002000******************************************************************
002100 01  ACCOUNT-RECORD.
002200     05  ACCT-ID                      PIC X(36).
002300     05  ACCT-USER-ID                 PIC X(36).
002400     05  ACCT-NAME                    PIC X(40).
002500     05  ACCT-TYPE                    PIC X(10).
002600     05  ACCT-TYPE-CODE   REDEFINES
002700         ACCT-TYPE.
002800         10  ACCT-TYPE-TAG            PIC X(10).
002900             88  ACCT-TYPE-CHECKING       VALUE 'CHECKING  '.
003000             88  ACCT-TYPE-SAVINGS        VALUE 'SAVINGS   '.
003100             88  ACCT-TYPE-CREDIT         VALUE 'CREDIT    '.
003200             88  ACCT-TYPE-CASH           VALUE 'CASH      '.
003300             88  ACCT-TYPE-INVESTMENT     VALUE 'INVESTMENT'.
003400     05  ACCT-BALANCE                 PIC S9(17)V99 COMP-3.
003500     05  ACCT-IS-DEFAULT              PIC X(01).
003600         88  ACCT-IS-THE-DEFAULT          VALUE 'Y'.
003700         88  ACCT-NOT-THE-DEFAULT         VALUE 'N'.
003800     05  FILLER                       PIC X(04).
