000100******************************************************************
000200*    TXNFILE  --  TRANSACTION RECORD LAYOUT                      *
000300*    ONE ENTRY PER POSTED TRANSACTION OR RECURRING TEMPLATE.     *
000400*    THIS LAYOUT BACKS BOTH TRANSACTION-FILE (THE DAILY INPUT    *
000500*    SCAN) AND RECURRING-OUT-FILE (NEWLY-POSTED RECURRING        *
000600*    INSTANCES WRITTEN BY RECURJOB) -- SAME 300-BYTE RECORD.     *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                  *
000900*    DATE      BY    TICKET      DESCRIPTION                     *
001000*    --------  ----  ----------  ------------------------------- *
001100*    03/11/97  RLW   LDG-0041    ORIGINAL LAYOUT                 *
001200*    09/02/98  RLW   LDG-0077    Y2K -- TXN-DATE/NEXT-RECUR-DATE *
001300*                                WIDENED TO CCYYMMDD (WAS YYMMDD)*
001400*    06/19/00  DPK   LDG-0109    ADDED TXN-DATE-BROKEN-DOWN AND  *
001500*                                TXN-RECUR-INTERVAL 88-LEVELS    *
001600*                                FOR THE RECURRING-ENGINE REWRITE*
001700*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER            *
001800******************************************************************
001900 01  TRANSACTION-RECORD.
002000     05  TXN-ID                       PIC X(36).
002100     05  TXN-USER-ID                  PIC X(36).
002200     05  TXN-ACCT-ID                  PIC X(36).
002300     05  TXN-TYPE                     PIC X(07).
002400         88  TXN-TYPE-INCOME              VALUE 'INCOME '.
002500         88  TXN-TYPE-EXPENSE             VALUE 'EXPENSE'.
002600     05  TXN-AMOUNT                   PIC S9(17)V99 COMP-3.
002700     05  TXN-CATEGORY                 PIC X(30).
002800     05  TXN-DESCRIPTION              PIC X(100).
002900     05  TXN-DATE                     PIC 9(08).
003000     05  TXN-DATE-BROKEN-DOWN  REDEFINES
003100         TXN-DATE.
003200         10  TXN-DATE-CCYY            PIC 9(04).
003300         10  TXN-DATE-MM              PIC 9(02).
003400         10  TXN-DATE-DD              PIC 9(02).
003500     05  TXN-TIME                     PIC 9(06).
003600     05  TXN-TIME-BROKEN-DOWN  REDEFINES
003700         TXN-TIME.
003800         10  TXN-TIME-HH              PIC 9(02).
003900         10  TXN-TIME-MN              PIC 9(02).
004000         10  TXN-TIME-SS              PIC 9(02).
004100     05  TXN-IS-RECURRING             PIC X(01).
004200         88  TXN-IS-A-RECUR-TEMPLATE      VALUE 'Y'.
004300         88  TXN-NOT-A-RECUR-TEMPLATE     VALUE 'N'.
004400     05  TXN-RECUR-INTERVAL           PIC X(07).
004500         88  TXN-INTERVAL-DAILY           VALUE 'DAILY  '.
004600         88  TXN-INTERVAL-WEEKLY          VALUE 'WEEKLY '.
004700         88  TXN-INTERVAL-MONTHLY         VALUE 'MONTHLY'.
004800         88  TXN-INTERVAL-YEARLY          VALUE 'YEARLY '.
004900     05  TXN-NEXT-RECUR-DATE          PIC 9(08).
005000     05  TXN-STATUS                   PIC X(09).
005100         88  TXN-STATUS-COMPLETED         VALUE 'COMPLETED'.
005200         88  TXN-STATUS-PENDING           VALUE 'PENDING  '.
005300         88  TXN-STATUS-CANCELLED         VALUE 'CANCELLED'.
005400     05  FILLER                       PIC X(06).
