000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPNDROLL.
000300 AUTHOR.        D P KOWALSKI.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/14/1998.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    SPNDROLL IS THE MONTHLY SPENDING-TREND ROLLUP FOR ONE USER,
001300*    ONE RUN.  THE CONTROL CARD GIVES THE USER, HOW MANY MONTHS
001400*    OF HISTORY TO ROLL UP (CTL-MONTHS-BACK), AND HOW MANY TOP
001500*    CATEGORIES THE DASHBOARD WANTS CALLED OUT (CTL-TOP-N,
001600*    DEFAULTS TO 5 IF THE CARD LEAVES IT ZERO).
001700*
001800*    TRANSACTION-FILE IS FILTERED TO THE USER AND THE LOOK-BACK
001900*    WINDOW IN THE SORT INPUT PROCEDURE AND SORTED DESCENDING BY
002000*    TXN-DATE (THE SHOP'S STANDARD SORT INPUT/OUTPUT PROCEDURE
002050*    SHAPE USED ELSEWHERE IN THE PORTFOLIO), THEN THE OUTPUT PROCEDURE
002100*    WALKS THE SORTED FILE ONCE, ACCUMULATING INCOME/EXPENSE
002200*    TOTALS, A CATEGORY-TOTAL TABLE, A CALENDAR-MONTH EXPENSE
002300*    TABLE, AND THE CURRENT-MONTH / PRIOR-MONTH EXPENSE BUCKETS
002400*    USED FOR THE MONTH-OVER-MONTH COMPARISON.  THE CATEGORY
002500*    TABLE IS THEN SORTED DESCENDING BY AMOUNT (A SMALL IN-LINE
002600*    SELECTION SORT -- THE TABLE NEVER HOLDS MORE THAN A HANDFUL
002700*    OF CATEGORIES, SO A SECOND SD/SORT STEP WOULD BE OVERKILL)
002800*    SO THE FIRST CTL-TOP-N ROWS WRITTEN ARE THE TOP CATEGORIES.
002900*
003000*    THE MONTHLY EXPENSE TABLE AND THE MONTH-OVER-MONTH FIGURES
003100*    HAVE NO RECORD LAYOUT OF THEIR OWN -- THE DASHBOARD SOURCE
003200*    TREATS THEM AS DISPLAY-ONLY DRILL-DOWN DATA, NOT PART OF
003300*    THE PRINTED ROLLUP -- SO THEY GO TO SYSOUT AT END-OF-JOB
003400*    THE SAME WAY OTHER END-OF-JOB DIAGNOSTIC PARAGRAPHS IN THE
003500*    PORTFOLIO REPORT THEIR COUNTERS, RATHER THAN TO ANALYTICS-REPORT.
003600*
003700*    NOTE -- IF CTL-MONTHS-BACK IS 1, THE LOOK-BACK WINDOW DOES
003800*    NOT REACH FAR ENOUGH BACK TO HOLD A FULL PRIOR CALENDAR
003900*    MONTH, SO THE MONTH-OVER-MONTH PRIOR-MONTH FIGURE WILL COME
004000*    OUT ZERO.  RUN WITH AT LEAST 2 MONTHS BACK IF THE COMPARISON
004100*    MATTERS FOR THIS USER.
004200*
004300*    INPUT   - CONTROL-FILE       (ONE SORT CARD)
004400*              TRANSACTION-FILE
004500*    OUTPUT  - ANALYTICS-REPORT
004600******************************************************************
004700*    CHANGE LOG
004800*    DATE      BY    TICKET      DESCRIPTION
004900*    --------  ----  ----------  -------------------------------
005000*    08/14/98  RLW   LDG-0071    ORIGINAL JOB
005100*    06/19/00  DPK   LDG-0109    TOP-N MADE A CONTROL-CARD
005200*                                PARAMETER, WAS HARD-CODED AT 5
005300*    02/14/01  JTS   LDG-0133    SAVINGS-RATE AND MONTH-OVER-
005400*                                MONTH PERCENT-CHANGE ROUNDING
005500*                                CHANGED TO MATCH BUDALERT'S
005600*                                4-DECIMAL-THEN-SCALE CONVENTION
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-390.
006100 OBJECT-COMPUTER.   IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CONTROL-FILE ASSIGN TO UT-S-CTLCARD
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-CTLCARD-STATUS.
007100*
007200     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-TRANFILE-STATUS.
007600*
007700     SELECT ANALYTICS-REPORT ASSIGN TO UT-S-ANLYRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WS-ANLYRPT-STATUS.
008100*
008200     SELECT SW-SORT-FILE ASSIGN TO UT-S-SORTWK02.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  CONTROL-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 80 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CONTROL-RECORD-AREA.
009300 01  CONTROL-RECORD-AREA.
009400     05  CTL-USER-ID                  PIC X(36).
009500     05  CTL-MONTHS-BACK              PIC 9(02).
009600     05  CTL-TOP-N                    PIC 9(02).
009700     05  FILLER                       PIC X(40).
009800*
009900 FD  TRANSACTION-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 300 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS TRANSACTION-RECORD.
010500 COPY TXNFILE.
010600*
010700 FD  ANALYTICS-REPORT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 80 TO 92 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORDS ARE ANALYTICS-OUTPUT-RECORD
011300                       CATEGORY-TOTAL-RECORD.
011400 COPY ANLYREC.
011500*
011600 SD  SW-SORT-FILE
011700     RECORD CONTAINS 59 CHARACTERS
011800     DATA RECORD IS SW-SORT-WORK.
011900 01  SW-SORT-WORK.
012000     05  SW-TXN-DATE-SRT              PIC 9(08).
012100     05  SW-TXN-DATE-SRT-R  REDEFINES  SW-TXN-DATE-SRT.
012200         10  SW-TXN-DATE-SRT-CCYY     PIC 9(04).
012300         10  SW-TXN-DATE-SRT-MM       PIC 9(02).
012400         10  SW-TXN-DATE-SRT-DD       PIC 9(02).
012500     05  SW-TXN-TYPE-SRT              PIC X(07).
012600     05  SW-TXN-CATEGORY-SRT          PIC X(30).
012700     05  SW-TXN-AMOUNT-SRT            PIC S9(17)V99 COMP-3.
012800     05  FILLER                       PIC X(04).
012900*
013000 WORKING-STORAGE SECTION.
013100*
013200 01  WS-FILE-STATUS-CODES.
013300     05  WS-CTLCARD-STATUS            PIC X(02).
013400     05  WS-TRANFILE-STATUS           PIC X(02).
013500         88  WS-TRANFILE-EOF              VALUE '10'.
013600     05  WS-ANLYRPT-STATUS            PIC X(02).
013700     05  FILLER                       PIC X(02).
013800*
013900 01  WS-SWITCHES.
013950     05  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.
013960         88  WS-SORT-EOF                  VALUE 'Y'.
013970     05  WS-LEAP-YEAR-SW              PIC X(01) VALUE 'N'.
014000     05  FILLER                       PIC X(02).
014300*
014400 01  WS-COUNTERS.
014500     05  WS-TXN-COUNT                 PIC 9(07) COMP VALUE ZERO.
014600     05  WS-CAT-TABLE-ROWS            PIC 9(03) COMP VALUE ZERO.
014700     05  WS-TREND-TABLE-ROWS          PIC 9(03) COMP VALUE ZERO.
014800     05  WS-CAT-OUTER-SUB             PIC 9(03) COMP VALUE ZERO.
014900     05  WS-CAT-INNER-SUB             PIC 9(03) COMP VALUE ZERO.
015000     05  WS-CAT-START-INNER           PIC 9(03) COMP VALUE ZERO.
015100     05  WS-TRND-DISP-SUB             PIC 9(03) COMP VALUE ZERO.
015200     05  FILLER                       PIC X(02).
015300*
015400 01  WS-RUN-DATE-FIELDS.
015500     05  WS-RUN-DATE-6                PIC 9(06).
015600     05  WS-RUN-DATE-6R  REDEFINES  WS-RUN-DATE-6.
015700         10  WS-RUN-YY                PIC 9(02).
015800         10  WS-RUN-MM                PIC 9(02).
015900         10  WS-RUN-DD                PIC 9(02).
016000     05  WS-RUN-CCYYMMDD              PIC 9(08).
016100     05  WS-RUN-CCYYMMDD-R  REDEFINES  WS-RUN-CCYYMMDD.
016200         10  WS-RUN-CENTURY           PIC 9(02).
016300         10  WS-RUN-CCYY-LOW          PIC 9(02).
016400         10  WS-RUN-CCYY-MM           PIC 9(02).
016500         10  WS-RUN-CCYY-DD           PIC 9(02).
016600     05  FILLER                       PIC X(04).
016700*
016800 01  WS-CALENDAR-WORK.
016900     05  WS-CALC-CCYY                 PIC 9(04).
017000     05  WS-CALC-MM                   PIC 9(02).
017100     05  WS-CALC-DD                   PIC 9(02).
017200     05  WS-DIV-QUOTIENT              PIC 9(05) COMP.
017300     05  WS-DIV-REMAINDER              PIC 9(05) COMP.
017400     05  FILLER                       PIC X(02).
017500*
017600 01  WS-DAYS-IN-MONTH-TABLE.
017700     05  FILLER   PIC 9(02)  VALUE 31.
017800     05  FILLER   PIC 9(02)  VALUE 28.
017900     05  FILLER   PIC 9(02)  VALUE 31.
018000     05  FILLER   PIC 9(02)  VALUE 30.
018100     05  FILLER   PIC 9(02)  VALUE 31.
018200     05  FILLER   PIC 9(02)  VALUE 30.
018300     05  FILLER   PIC 9(02)  VALUE 31.
018400     05  FILLER   PIC 9(02)  VALUE 31.
018500     05  FILLER   PIC 9(02)  VALUE 30.
018600     05  FILLER   PIC 9(02)  VALUE 31.
018700     05  FILLER   PIC 9(02)  VALUE 30.
018800     05  FILLER   PIC 9(02)  VALUE 31.
018900 01  WS-DAYS-IN-MONTH  REDEFINES  WS-DAYS-IN-MONTH-TABLE.
019000     05  WS-DIM-TAB  OCCURS 12 TIMES  PIC 9(02).
019100*
019200 77  WS-WINDOW-START-DATE             PIC 9(08) VALUE ZERO.
019300 01  WS-CUR-MONTH-START-DATE          PIC 9(08) VALUE ZERO.
019400 01  WS-PRIOR-MONTH-START-DATE        PIC 9(08) VALUE ZERO.
019500 01  WS-PRIOR-MONTH-END-DATE          PIC 9(08) VALUE ZERO.
019600*
019700 01  WS-WORK-AMOUNTS.
019800     05  WS-TOTAL-INCOME              PIC S9(17)V99 COMP-3
019900                                       VALUE ZERO.
020000     05  WS-TOTAL-EXPENSE             PIC S9(17)V99 COMP-3
020100                                       VALUE ZERO.
020200     05  WS-NET-SAVINGS               PIC S9(17)V99 COMP-3
020300                                       VALUE ZERO.
020400     05  WS-AVG-MONTHLY-EXP           PIC S9(17)V99 COMP-3
020500                                       VALUE ZERO.
020600     05  WS-CUR-MONTH-EXPENSE         PIC S9(17)V99 COMP-3
020700                                       VALUE ZERO.
020800     05  WS-PRIOR-MONTH-EXPENSE       PIC S9(17)V99 COMP-3
020900                                       VALUE ZERO.
021000     05  WS-MOM-DIFFERENCE            PIC S9(17)V99 COMP-3
021100                                       VALUE ZERO.
021200     05  WS-SAVINGS-RATIO             PIC S9(03)V9999 COMP-3
021300                                       VALUE ZERO.
021400     05  WS-MOM-RATIO                 PIC S9(03)V9999 COMP-3
021500                                       VALUE ZERO.
021600     05  FILLER                       PIC X(04).
021700*
021800 01  WS-SAVINGS-RATE                  PIC S9(03)V99 VALUE ZERO.
021900 01  WS-MOM-PERCENT-CHANGE            PIC S9(03)V99 VALUE ZERO.
022000 01  WS-MOM-TREND                     PIC X(09) VALUE SPACES.
022100*
022200 01  WS-WORK-CAT-NAME                 PIC X(30).
022300 01  WS-WORK-YRMO                     PIC 9(06).
022400*
022500 01  WS-CAT-SWAP-AREA.
022600     05  WS-CAT-SWAP-NAME             PIC X(30).
022700     05  WS-CAT-SWAP-AMOUNT           PIC S9(17)V99 COMP-3.
022750     05  FILLER                       PIC X(04).
022800*
022900 01  WS-CAT-TABLE.
023000     05  WS-CAT-ROW  OCCURS 1 TO 50 TIMES
023100                     DEPENDING ON WS-CAT-TABLE-ROWS
023200                     INDEXED BY WS-CAT-IDX-SUB.
023300         10  WS-CT-NAME               PIC X(30).
023400         10  WS-CT-AMOUNT             PIC S9(17)V99 COMP-3.
023500*
023600 01  WS-TREND-TABLE.
023700     05  WS-TREND-ROW  OCCURS 1 TO 36 TIMES
023800                       DEPENDING ON WS-TREND-TABLE-ROWS
023900                       INDEXED BY WS-TRND-IDX-SUB.
024000         10  WS-MT-YRMO               PIC 9(06).
024100         10  WS-MT-AMOUNT             PIC S9(17)V99 COMP-3.
024200*
024300 PROCEDURE DIVISION.
024400*
024500 000-MAINLINE.
024600     PERFORM 010-HOUSEKEEPING THRU 010-HOUSEKEEPING-EXIT.
024700     OPEN INPUT  TRANSACTION-FILE.
024800     OPEN OUTPUT ANALYTICS-REPORT.
024900     SORT SW-SORT-FILE
025000         ON DESCENDING KEY SW-TXN-DATE-SRT
025100         INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU
025200                          200-SRT-INPUT-PROCD-EXIT
025300         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU
025400                          300-SRT-OUTPUT-PROCD-EXIT.
025500     CLOSE TRANSACTION-FILE
025600           ANALYTICS-REPORT.
025700     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000*
026100 010-HOUSEKEEPING.
026200     OPEN INPUT CONTROL-FILE.
026300     READ CONTROL-FILE
026400         AT END
026500             DISPLAY '****  SPNDROLL -- NO CONTROL CARD  ****'
026600     END-READ.
026700     CLOSE CONTROL-FILE.
026800     IF CTL-TOP-N = ZERO
026900         MOVE 5 TO CTL-TOP-N
027000     END-IF.
027100     ACCEPT WS-RUN-DATE-6 FROM DATE.
027200     IF WS-RUN-YY < 50
027300         MOVE 20 TO WS-RUN-CENTURY
027400     ELSE
027500         MOVE 19 TO WS-RUN-CENTURY
027600     END-IF.
027700     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.
027800     MOVE WS-RUN-MM TO WS-RUN-CCYY-MM.
027900     MOVE WS-RUN-DD TO WS-RUN-CCYY-DD.
028000     PERFORM 030-COMPUTE-WINDOW-START THRU
028100                              030-COMPUTE-WINDOW-START-EXIT.
028200     PERFORM 040-COMPUTE-MONTH-BOUNDARIES THRU
028300                              040-COMPUTE-MONTH-BOUNDARIES-EXIT.
028400*
028500 010-HOUSEKEEPING-EXIT.
028600     EXIT.
028700*
028800 030-COMPUTE-WINDOW-START.
028900     MOVE WS-RUN-CENTURY  TO WS-CALC-CCYY (1:2).
029000     MOVE WS-RUN-CCYY-LOW TO WS-CALC-CCYY (3:2).
029100     MOVE WS-RUN-CCYY-MM  TO WS-CALC-MM.
029200     MOVE WS-RUN-CCYY-DD  TO WS-CALC-DD.
029300     PERFORM 035-BACK-UP-ONE-MONTH THRU 035-BACK-UP-ONE-MONTH-EXIT
029400         CTL-MONTHS-BACK TIMES.
029500     COMPUTE WS-WINDOW-START-DATE =
029600         (WS-CALC-CCYY * 10000) + (WS-CALC-MM * 100) + WS-CALC-DD.
029700*
029800 030-COMPUTE-WINDOW-START-EXIT.
029900     EXIT.
030000*
030100 035-BACK-UP-ONE-MONTH.
030200     SUBTRACT 1 FROM WS-CALC-MM.
030300     IF WS-CALC-MM = 0
030400         MOVE 12 TO WS-CALC-MM
030500         SUBTRACT 1 FROM WS-CALC-CCYY
030600     END-IF.
030700     PERFORM 045-CLAMP-DAY-TO-MONTH-END THRU
030800                              045-CLAMP-DAY-TO-MONTH-END-EXIT.
030900*
031000 035-BACK-UP-ONE-MONTH-EXIT.
031100     EXIT.
031200*
031300 040-COMPUTE-MONTH-BOUNDARIES.
031400     COMPUTE WS-CUR-MONTH-START-DATE =
031500         (WS-RUN-CENTURY * 1000000) + (WS-RUN-CCYY-LOW * 10000)
031600                                    + (WS-RUN-CCYY-MM * 100) + 1.
031700     MOVE WS-RUN-CENTURY  TO WS-CALC-CCYY (1:2).
031800     MOVE WS-RUN-CCYY-LOW TO WS-CALC-CCYY (3:2).
031900     MOVE WS-RUN-CCYY-MM  TO WS-CALC-MM.
032000     MOVE 1               TO WS-CALC-DD.
032100     PERFORM 035-BACK-UP-ONE-MONTH THRU 035-BACK-UP-ONE-MONTH-EXIT.
032200     COMPUTE WS-PRIOR-MONTH-START-DATE =
032300         (WS-CALC-CCYY * 10000) + (WS-CALC-MM * 100) + 1.
032400     MOVE 31 TO WS-CALC-DD.
032500     PERFORM 045-CLAMP-DAY-TO-MONTH-END THRU
032600                              045-CLAMP-DAY-TO-MONTH-END-EXIT.
032700     COMPUTE WS-PRIOR-MONTH-END-DATE =
032800         (WS-CALC-CCYY * 10000) + (WS-CALC-MM * 100) + WS-CALC-DD.
032900*
033000 040-COMPUTE-MONTH-BOUNDARIES-EXIT.
033100     EXIT.
033200*
033300 045-CLAMP-DAY-TO-MONTH-END.
033600     IF WS-CALC-DD > WS-DIM-TAB (WS-CALC-MM)
033700         IF WS-CALC-MM = 2
033800             PERFORM 047-CHECK-LEAP-YEAR THRU
033900                                  047-CHECK-LEAP-YEAR-EXIT
034000             IF WS-LEAP-YEAR-SW = 'Y'
034100                 MOVE 29 TO WS-CALC-DD
034200             ELSE
034300                 MOVE 28 TO WS-CALC-DD
034400             END-IF
034500         ELSE
034600             MOVE WS-DIM-TAB (WS-CALC-MM) TO WS-CALC-DD
034700         END-IF
034800     END-IF.
034900*
035000 045-CLAMP-DAY-TO-MONTH-END-EXIT.
035100     EXIT.
035200*
035300 047-CHECK-LEAP-YEAR.
035400     MOVE 'N' TO WS-LEAP-YEAR-SW.
035500     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV-QUOTIENT
035600         REMAINDER WS-DIV-REMAINDER.
035700     IF WS-DIV-REMAINDER = 0
035800         MOVE 'Y' TO WS-LEAP-YEAR-SW
035900         GO TO 047-CHECK-LEAP-YEAR-EXIT
036000     END-IF.
036100     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV-QUOTIENT
036200         REMAINDER WS-DIV-REMAINDER.
036300     IF WS-DIV-REMAINDER = 0
036400         GO TO 047-CHECK-LEAP-YEAR-EXIT
036500     END-IF.
036600     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DIV-QUOTIENT
036700         REMAINDER WS-DIV-REMAINDER.
036800     IF WS-DIV-REMAINDER = 0
036900         MOVE 'Y' TO WS-LEAP-YEAR-SW
037000     END-IF.
037100*
037200 047-CHECK-LEAP-YEAR-EXIT.
037300     EXIT.
037400*
037500 200-SRT-INPUT-PROCD.
037600     MOVE 'N' TO WS-SORT-EOF-SW.
037700     PERFORM 800-READ-TRANSACTION THRU 800-READ-TRANSACTION-EXIT.
037800     PERFORM 210-FILTER-AND-RELEASE THRU
037900                              210-FILTER-AND-RELEASE-EXIT
038000         UNTIL WS-TRANFILE-EOF.
038100*
038200 200-SRT-INPUT-PROCD-EXIT.
038300     EXIT.
038400*
038500 210-FILTER-AND-RELEASE.
038600     IF TXN-USER-ID = CTL-USER-ID
038700         AND TXN-DATE NOT < WS-WINDOW-START-DATE
038800             MOVE TXN-DATE        TO SW-TXN-DATE-SRT
038900             MOVE TXN-TYPE        TO SW-TXN-TYPE-SRT
039000             MOVE TXN-CATEGORY    TO SW-TXN-CATEGORY-SRT
039100             MOVE TXN-AMOUNT      TO SW-TXN-AMOUNT-SRT
039200             RELEASE SW-SORT-WORK
039300     END-IF.
039400     PERFORM 800-READ-TRANSACTION THRU 800-READ-TRANSACTION-EXIT.
039500*
039600 210-FILTER-AND-RELEASE-EXIT.
039700     EXIT.
039800*
039900 300-SRT-OUTPUT-PROCD.
040000     MOVE 'N' TO WS-SORT-EOF-SW.
040100     PERFORM 900-RETURN-SORTED THRU 900-RETURN-SORTED-EXIT.
040200     PERFORM 320-PROCESS-SORTED THRU 320-PROCESS-SORTED-EXIT
040300         UNTIL WS-SORT-EOF.
040400     PERFORM 500-DERIVE-TOTALS THRU 500-DERIVE-TOTALS-EXIT.
040500     PERFORM 520-MONTH-OVER-MONTH THRU 520-MONTH-OVER-MONTH-EXIT.
040600     PERFORM 550-SORT-CATEGORIES-DESC THRU
040700                              550-SORT-CATEGORIES-DESC-EXIT.
040800     PERFORM 600-WRITE-ANALYTICS-RECORD THRU
040900                              600-WRITE-ANALYTICS-RECORD-EXIT.
041000     PERFORM 610-WRITE-CATEGORY-RECORDS THRU
041100                              610-WRITE-CATEGORY-RECORDS-EXIT.
041200*
041300 300-SRT-OUTPUT-PROCD-EXIT.
041400     EXIT.
041500*
041600 320-PROCESS-SORTED.
041700     ADD 1 TO WS-TXN-COUNT.
041800     IF SW-TXN-TYPE-SRT = 'INCOME '
041900         ADD SW-TXN-AMOUNT-SRT TO WS-TOTAL-INCOME
042000     ELSE
042100         ADD SW-TXN-AMOUNT-SRT TO WS-TOTAL-EXPENSE
042200         PERFORM 325-FIND-OR-ADD-CATEGORY THRU
042300                              325-FIND-OR-ADD-CATEGORY-EXIT
042400         PERFORM 330-FIND-OR-ADD-MONTH THRU
042500                              330-FIND-OR-ADD-MONTH-EXIT
042600         PERFORM 335-ACCUM-MONTH-OVER-MONTH THRU
042700                              335-ACCUM-MONTH-OVER-MONTH-EXIT
042800     END-IF.
042900     PERFORM 900-RETURN-SORTED THRU 900-RETURN-SORTED-EXIT.
043000*
043100 320-PROCESS-SORTED-EXIT.
043200     EXIT.
043300*
043400 325-FIND-OR-ADD-CATEGORY.
043500     IF SW-TXN-CATEGORY-SRT = SPACES
043600         MOVE 'Uncategorized' TO WS-WORK-CAT-NAME
043700     ELSE
043800         MOVE SW-TXN-CATEGORY-SRT TO WS-WORK-CAT-NAME
043900     END-IF.
044000     SET WS-CAT-IDX-SUB TO 1.
044100     SEARCH WS-CAT-ROW
044200         AT END
044300             ADD 1 TO WS-CAT-TABLE-ROWS
044400             SET WS-CAT-IDX-SUB TO WS-CAT-TABLE-ROWS
044500             MOVE WS-WORK-CAT-NAME TO WS-CT-NAME (WS-CAT-IDX-SUB)
044600             MOVE ZERO TO WS-CT-AMOUNT (WS-CAT-IDX-SUB)
044700         WHEN WS-CT-NAME (WS-CAT-IDX-SUB) = WS-WORK-CAT-NAME
044800             CONTINUE
044900     END-SEARCH.
045000     ADD SW-TXN-AMOUNT-SRT TO WS-CT-AMOUNT (WS-CAT-IDX-SUB).
045100*
045200 325-FIND-OR-ADD-CATEGORY-EXIT.
045300     EXIT.
045400*
045500 330-FIND-OR-ADD-MONTH.
045600     COMPUTE WS-WORK-YRMO =
045700         (SW-TXN-DATE-SRT-CCYY * 100) + SW-TXN-DATE-SRT-MM.
045800     SET WS-TRND-IDX-SUB TO 1.
045900     SEARCH WS-TREND-ROW
046000         AT END
046100             ADD 1 TO WS-TREND-TABLE-ROWS
046200             SET WS-TRND-IDX-SUB TO WS-TREND-TABLE-ROWS
046300             MOVE WS-WORK-YRMO TO WS-MT-YRMO (WS-TRND-IDX-SUB)
046400             MOVE ZERO TO WS-MT-AMOUNT (WS-TRND-IDX-SUB)
046500         WHEN WS-MT-YRMO (WS-TRND-IDX-SUB) = WS-WORK-YRMO
046600             CONTINUE
046700     END-SEARCH.
046800     ADD SW-TXN-AMOUNT-SRT TO WS-MT-AMOUNT (WS-TRND-IDX-SUB).
046900*
047000 330-FIND-OR-ADD-MONTH-EXIT.
047100     EXIT.
047200*
047300 335-ACCUM-MONTH-OVER-MONTH.
047400     IF SW-TXN-DATE-SRT NOT < WS-CUR-MONTH-START-DATE
047500         ADD SW-TXN-AMOUNT-SRT TO WS-CUR-MONTH-EXPENSE
047600     ELSE
047700         IF SW-TXN-DATE-SRT NOT < WS-PRIOR-MONTH-START-DATE
047800             AND SW-TXN-DATE-SRT NOT > WS-PRIOR-MONTH-END-DATE
047900                 ADD SW-TXN-AMOUNT-SRT TO WS-PRIOR-MONTH-EXPENSE
048000         END-IF
048100     END-IF.
048200*
048300 335-ACCUM-MONTH-OVER-MONTH-EXIT.
048400     EXIT.
048500*
048600 500-DERIVE-TOTALS.
048700     COMPUTE WS-NET-SAVINGS = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
048800     IF WS-TOTAL-INCOME = ZERO
048900         MOVE ZERO TO WS-SAVINGS-RATE
049000     ELSE
049100         COMPUTE WS-SAVINGS-RATIO ROUNDED =
049200             WS-NET-SAVINGS / WS-TOTAL-INCOME
049300         COMPUTE WS-SAVINGS-RATE ROUNDED = WS-SAVINGS-RATIO * 100
049400     END-IF.
049500     IF CTL-MONTHS-BACK = ZERO
049600         MOVE ZERO TO WS-AVG-MONTHLY-EXP
049700     ELSE
049800         COMPUTE WS-AVG-MONTHLY-EXP ROUNDED =
049900             WS-TOTAL-EXPENSE / CTL-MONTHS-BACK
050000     END-IF.
050100*
050200 500-DERIVE-TOTALS-EXIT.
050300     EXIT.
050400*
050500 520-MONTH-OVER-MONTH.
050600     COMPUTE WS-MOM-DIFFERENCE =
050700         WS-CUR-MONTH-EXPENSE - WS-PRIOR-MONTH-EXPENSE.
050800     IF WS-PRIOR-MONTH-EXPENSE = ZERO
050900         MOVE ZERO TO WS-MOM-PERCENT-CHANGE
051000     ELSE
051100         COMPUTE WS-MOM-RATIO ROUNDED =
051200             WS-MOM-DIFFERENCE / WS-PRIOR-MONTH-EXPENSE
051300         COMPUTE WS-MOM-PERCENT-CHANGE ROUNDED =
051400             WS-MOM-RATIO * 100
051500     END-IF.
051600     IF WS-MOM-DIFFERENCE > ZERO
051700         MOVE 'INCREASED' TO WS-MOM-TREND
051800     ELSE
051900         MOVE 'DECREASED' TO WS-MOM-TREND
052000     END-IF.
052100*
052200 520-MONTH-OVER-MONTH-EXIT.
052300     EXIT.
052400*
052500 550-SORT-CATEGORIES-DESC.
052600     IF WS-CAT-TABLE-ROWS < 2
052700         GO TO 550-SORT-CATEGORIES-DESC-EXIT
052800     END-IF.
052900     PERFORM 555-SORT-OUTER-PASS THRU 555-SORT-OUTER-PASS-EXIT
053000         VARYING WS-CAT-OUTER-SUB FROM 1 BY 1
053100         UNTIL WS-CAT-OUTER-SUB >= WS-CAT-TABLE-ROWS.
053200*
053300 550-SORT-CATEGORIES-DESC-EXIT.
053400     EXIT.
053500*
053600 555-SORT-OUTER-PASS.
053700     COMPUTE WS-CAT-START-INNER = WS-CAT-OUTER-SUB + 1.
053800     PERFORM 560-SORT-INNER-PASS THRU 560-SORT-INNER-PASS-EXIT
053900         VARYING WS-CAT-INNER-SUB FROM WS-CAT-START-INNER BY 1
054000         UNTIL WS-CAT-INNER-SUB > WS-CAT-TABLE-ROWS.
054100*
054200 555-SORT-OUTER-PASS-EXIT.
054300     EXIT.
054400*
054500 560-SORT-INNER-PASS.
054600     IF WS-CT-AMOUNT (WS-CAT-INNER-SUB) >
054700                           WS-CT-AMOUNT (WS-CAT-OUTER-SUB)
054800         PERFORM 565-SWAP-CATEGORY-ROWS THRU
054900                              565-SWAP-CATEGORY-ROWS-EXIT
055000     END-IF.
055100*
055200 560-SORT-INNER-PASS-EXIT.
055300     EXIT.
055400*
055500 565-SWAP-CATEGORY-ROWS.
055600     MOVE WS-CT-NAME   (WS-CAT-OUTER-SUB) TO WS-CAT-SWAP-NAME.
055700     MOVE WS-CT-AMOUNT (WS-CAT-OUTER-SUB) TO WS-CAT-SWAP-AMOUNT.
055800     MOVE WS-CT-NAME   (WS-CAT-INNER-SUB) TO
055900                           WS-CT-NAME (WS-CAT-OUTER-SUB).
056000     MOVE WS-CT-AMOUNT (WS-CAT-INNER-SUB) TO
056100                           WS-CT-AMOUNT (WS-CAT-OUTER-SUB).
056200     MOVE WS-CAT-SWAP-NAME   TO WS-CT-NAME   (WS-CAT-INNER-SUB).
056300     MOVE WS-CAT-SWAP-AMOUNT TO WS-CT-AMOUNT (WS-CAT-INNER-SUB).
056400*
056500 565-SWAP-CATEGORY-ROWS-EXIT.
056600     EXIT.
056700*
056800 600-WRITE-ANALYTICS-RECORD.
056900     MOVE CTL-USER-ID        TO ANL-USER-ID.
057000     MOVE WS-TOTAL-INCOME    TO ANL-TOTAL-INCOME.
057100     MOVE WS-TOTAL-EXPENSE   TO ANL-TOTAL-EXPENSE.
057200     MOVE WS-NET-SAVINGS     TO ANL-NET-SAVINGS.
057300     MOVE WS-SAVINGS-RATE    TO ANL-SAVINGS-RATE.
057400     MOVE WS-AVG-MONTHLY-EXP TO ANL-AVG-MONTHLY-EXP.
057500     MOVE WS-TXN-COUNT       TO ANL-TXN-COUNT.
057600     WRITE ANALYTICS-OUTPUT-RECORD.
057700*
057800 600-WRITE-ANALYTICS-RECORD-EXIT.
057900     EXIT.
058000*
058100 610-WRITE-CATEGORY-RECORDS.
058200     IF WS-CAT-TABLE-ROWS = ZERO
058300         GO TO 610-WRITE-CATEGORY-RECORDS-EXIT
058400     END-IF.
058500     PERFORM 615-WRITE-ONE-CATEGORY THRU
058600                              615-WRITE-ONE-CATEGORY-EXIT
058700         VARYING WS-CAT-OUTER-SUB FROM 1 BY 1
058800         UNTIL WS-CAT-OUTER-SUB > WS-CAT-TABLE-ROWS.
058900*
059000 610-WRITE-CATEGORY-RECORDS-EXIT.
059100     EXIT.
059200*
059300 615-WRITE-ONE-CATEGORY.
059400     MOVE CTL-USER-ID                      TO CAT-USER-ID.
059500     MOVE WS-CT-NAME   (WS-CAT-OUTER-SUB)   TO CAT-NAME.
059600     MOVE WS-CT-AMOUNT (WS-CAT-OUTER-SUB)   TO CAT-TOTAL-AMT.
059700     WRITE CATEGORY-TOTAL-RECORD.
059800*
059900 615-WRITE-ONE-CATEGORY-EXIT.
060000     EXIT.
060100*
060200 800-READ-TRANSACTION.
060300     READ TRANSACTION-FILE
060400         AT END
060500             MOVE '10' TO WS-TRANFILE-STATUS
060600     END-READ.
060700*
060800 800-READ-TRANSACTION-EXIT.
060900     EXIT.
061000*
061100 900-RETURN-SORTED.
061200     RETURN SW-SORT-FILE
061300         AT END
061400             MOVE 'Y' TO WS-SORT-EOF-SW
061500     END-RETURN.
061600*
061700 900-RETURN-SORTED-EXIT.
061800     EXIT.
061900*
062000 900-CLEANUP.
062100     DISPLAY '****  SPNDROLL EOJ  ****'.
062200     DISPLAY 'TRANSACTIONS ROLLED UP : ' WS-TXN-COUNT.
062300     DISPLAY 'CATEGORY ROWS WRITTEN  : ' WS-CAT-TABLE-ROWS.
062400     DISPLAY 'MONTH-OVER-MONTH TREND : ' WS-MOM-TREND.
062500     DISPLAY 'MOM PERCENT CHANGE     : ' WS-MOM-PERCENT-CHANGE.
062600     IF WS-TREND-TABLE-ROWS = ZERO
062700         GO TO 900-CLEANUP-EXIT
062800     END-IF.
062900     PERFORM 920-DISPLAY-ONE-TREND-ROW THRU
063000                              920-DISPLAY-ONE-TREND-ROW-EXIT
063100         VARYING WS-TRND-DISP-SUB FROM 1 BY 1
063200         UNTIL WS-TRND-DISP-SUB > WS-TREND-TABLE-ROWS.
063300*
063400 900-CLEANUP-EXIT.
063500     EXIT.
063600*
063700 920-DISPLAY-ONE-TREND-ROW.
063800     DISPLAY 'MONTHLY EXPENSE YR-MO  : '
063900             WS-MT-YRMO (WS-TRND-DISP-SUB)
064000             '  AMOUNT: ' WS-MT-AMOUNT (WS-TRND-DISP-SUB).
064100*
064200 920-DISPLAY-ONE-TREND-ROW-EXIT.
064300     EXIT.
