000100******************************************************************
000200*    USRMSTR  --  USER MASTER RECORD LAYOUT                      *
000300*    ONE ENTRY PER LEDGER USER.  NOT CURRENTLY COPYd BY ANY JOB  *
000400*    IN THE LEDGER BATCH SUITE -- BALPOST, RECURJOB, BUDALERT,   *
000500*    SPNDROLL AND TXNRPT ALL RUN SCOPED TO ONE USER-ID OFF A     *
000600*    CONTROL CARD AND HAVE NO OCCASION TO RESOLVE A USER'S OWN   *
000650*    NAME OR EMAIL.  KEPT IN THE COPYBOOK LIBRARY AGAINST THE    *
000660*    DAY A MULTI-USER SWEEP JOB NEEDS THE LAYOUT.                *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                  *
000900*    DATE      BY    TICKET      DESCRIPTION                     *
001000*    --------  ----  ----------  ------------------------------- *
001100*    03/11/97  RLW   LDG-0041    ORIGINAL LAYOUT                 *
001200*    09/02/98  RLW   LDG-0077    Y2K -- USER-ID WIDENED TO HOLD  *
001300*                                A 36-BYTE GUID KEY (WAS 9(9))   *
001400*    02/14/01  JTS   LDG-0133    ADDED RESERVE FILLER FOR FUTURE *
001500*                                EXPANSION PER AUDIT FINDING     *
001600******************************************************************
001700 01  USER-RECORD.
001800     05  USER-ID                      PIC X(36).
001900     05  USER-NAME                    PIC X(60).
002000     05  USER-EMAIL                   PIC X(80).
002100     05  FILLER                       PIC X(04).
